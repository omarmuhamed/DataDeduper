000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNTCMAP.
000300 AUTHOR.  R B WALSH.
000400 INSTALLATION.  MIDSTATE DATA CENTER - INTAKE SYSTEMS GROUP.
000500 DATE-WRITTEN.  1997-09-22.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    CNTCMAP                                                     *
001100*    CONTACT INTAKE - COLUMN-MAP STEP                            *
001200*                                                                *
001300*    A NEW SUPPLIER'S UPLOAD FILE RARELY ARRIVES IN OUR 12-       *
001400*    COLUMN ORDER.  THIS STEP READS THEIR RAW COMMA-DELIMITED     *
001500*    FILE (RAW-INPUT) TOGETHER WITH A MAPCTL CONTROL CARD DECK    *
001600*    - ONE 14-BYTE CARD PER CANONICAL COLUMN, PREPARED BY THE     *
001700*    ONBOARDING ANALYST WHEN A NEW SUPPLIER IS SET UP - AND       *
001800*    WRITES CONTACT-INPUT IN OUR OWN CANONICAL COLUMN ORDER SO    *
001900*    CNTCLEAN CAN TAKE IT FROM THERE.                             *
002000*                                                                *
002100*    A MAPCTL CARD SAYS, FOR ONE CANONICAL COLUMN: HOW MANY OF     *
002200*    THE SUPPLIER'S COLUMNS FEED IT (0-5), WHICH ONES, AND WHAT   *
002300*    (IF ANYTHING) TO JOIN THEM WITH.  ZERO SOURCE COLUMNS, OR    *
002400*    MORE THAN ONE WITH NO SEPARATOR GIVEN, LEAVES THE CANONICAL  *
002500*    COLUMN EMPTY.                                                *
002600*                                                                *
002700*    CHANGE LOG.
002800*    01  1997-09-22  RBW   ORIGINAL PROGRAM.
002900*    02  1999-08-30  RBW   Y2K REVIEW - NO DATE FIELDS TOUCHED BY
003000*                          THIS STEP, NO CHANGE REQUIRED.
003100*    03  2005-03-14  KTM   RAISED MAX MAPPED SOURCE COLUMNS PER
003200*                          CANONICAL FIELD FROM 3 TO 5 AND MAX
003300*                          RAW SOURCE COLUMNS FROM 12 TO 20 -
003400*                          NEWEST SUPPLIER FEED CARRIES 17.
003500*    04  2012-08-30  KTM   THE TWO EOF SWITCHES ARE NOW 77-LEVEL
003600*                          INSTEAD OF 01 - NEITHER IS PART OF A
003700*                          GROUP.  CR 12-077 CLEANUP.
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RAW-INPUT       ASSIGN TO RAWIN
004700                            ORGANIZATION LINE SEQUENTIAL
004800                            FILE STATUS  WS-RAWIN-STATUS.
004900     SELECT MAP-CONTROL     ASSIGN TO MAPCTL
005000                            ORGANIZATION LINE SEQUENTIAL
005100                            FILE STATUS  WS-MAPCTL-STATUS.
005200     SELECT CONTACT-INPUT   ASSIGN TO CONTIN
005300                            ORGANIZATION LINE SEQUENTIAL
005400                            FILE STATUS  WS-CONIN-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  RAW-INPUT
005900     LABEL RECORDS ARE STANDARD.
006000 01  RAW-INPUT-RECORD            PIC X(400).
006100*
006200 FD  MAP-CONTROL
006300     LABEL RECORDS ARE STANDARD.
006400 01  MAPCTL-CARD.
006500     05  MAPCTL-COL-NUM          PIC 9(02).
006600     05  MAPCTL-SRC-COUNT        PIC 9(01).
006700     05  MAPCTL-SRC-COL OCCURS 5 TIMES
006800                                 PIC 9(02).
006900     05  MAPCTL-SEPARATOR        PIC X(01).
007000     05  FILLER                  PIC X(66).
007100 01  MAPCTL-CARD-IMAGE REDEFINES MAPCTL-CARD
007200                                 PIC X(80).
007300*
007400 FD  CONTACT-INPUT
007500     LABEL RECORDS ARE STANDARD.
007600 01  CONTACT-INPUT-RECORD        PIC X(400).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000*    STANDALONE SWITCHES - 77-LEVEL, SINCE NEITHER IS PART OF A
008100*    LARGER GROUP.  MUST COME BEFORE THE 01'S BELOW.
008200 77  WS-RAWIN-EOF-SWITCH         PIC X(01) VALUE 'N'.
008300     88  WS-RAWIN-IS-EOF                  VALUE 'Y'.
008400 77  WS-MAPCTL-EOF-SWITCH        PIC X(01) VALUE 'N'.
008500     88  WS-MAPCTL-IS-EOF                  VALUE 'Y'.
008600*
008700 01  WS-RAWIN-STATUS             PIC X(02).
008800     88  WS-RAWIN-OK                     VALUE '00' THRU '09'.
008900     88  WS-RAWIN-EOF                    VALUE '10'.
009000 01  WS-MAPCTL-STATUS            PIC X(02).
009100     88  WS-MAPCTL-OK                    VALUE '00' THRU '09'.
009200 01  WS-CONIN-STATUS             PIC X(02).
009300     88  WS-CONIN-OK                     VALUE '00' THRU '09'.
009400*
009500     COPY CNTMAP.
009600*
009700*    RAW SOURCE COLUMNS FOR THE CURRENT INPUT ROW, AS DELIVERED,
009800*    BEFORE RE-MAPPING.  20 SLOTS COVERS THE WIDEST SUPPLIER FEED
009900*    SEEN SO FAR - SEE CHANGE 03 ABOVE.
010000*
010100 01  WS-RAW-COLUMNS.
010200     05  WS-RAW-COL OCCURS 20 TIMES INDEXED BY WS-RAW-IX
010300                                 PIC X(60).
010400     05  FILLER                  PIC X(04).
010500 01  WS-RAW-COLUMNS-IMAGE REDEFINES WS-RAW-COLUMNS
010600                                 PIC X(1204).
010700*
010800*    CANONICAL VALUES BUILT FOR THE CURRENT ROW, IN OUR OWN
010900*    12-COLUMN ORDER, BEFORE BEING JOINED INTO ONE OUTPUT LINE.
011000*
011100 01  WS-CANON-VALUES.
011200     05  WS-CANON-VALUE OCCURS 12 TIMES INDEXED BY WS-CANON-IX
011300                                 PIC X(60).
011400     05  FILLER                  PIC X(04).
011500 01  WS-CANON-VALUES-IMAGE REDEFINES WS-CANON-VALUES
011600                                 PIC X(724).
011700*
011800 01  WS-SCAN-FIELDS.
011900     05  WS-SRC-SUB              PIC 9(01) COMP VALUE ZERO.
012000     05  WS-STR-PTR              PIC 9(03) COMP VALUE ZERO.
012100     05  WS-GEN-LEN              PIC 9(02) COMP VALUE ZERO.
012200     05  WS-GEN-FIELD            PIC X(60).
012300     05  WS-ROWS-MAPPED          PIC 9(09) COMP VALUE ZERO.
012400     05  FILLER                  PIC X(04).
012500*
012600 PROCEDURE DIVISION.
012700*
012800 0000-MAIN-PARA.
012900*    TOP-LEVEL FLOW - LOAD THE MAPCTL DECK ONCE, THEN PROCESS
013000*    RAW-INPUT ONE ROW AT A TIME UNTIL EOF.  THERE IS NO SORT
013100*    STEP HERE - MAPCTL IS SMALL AND IS HELD ENTIRELY IN THE
013200*    CNTMAP-CONTROL-TABLE FOR THE LIFE OF THE RUN.
013300     PERFORM 0100-INITIAL THRU 0100-INITIAL-EXIT.
013400     PERFORM 1000-LOAD-MAP-CONTROL.
013500     PERFORM 2000-READ-RAW-INPUT.
013600     PERFORM 2100-PROCESS-ONE-ROW
013700         UNTIL WS-RAWIN-IS-EOF.
013800     PERFORM 9000-FINAL.
013900     STOP RUN.
014000*
014100 0100-INITIAL.
014200     OPEN INPUT  RAW-INPUT
014300               MAP-CONTROL
014400          OUTPUT CONTACT-INPUT.
014500*    2012-08-30 KTM - CR 12-077.  NEITHER OPEN ABOVE WAS EVER
014600*    CHECKED FOR FAILURE - ADDED THE SAME OPEN-FAILURE GO TO
014700*    PATTERN CNTCLEAN AND CNTDEDUP NOW USE, SO A BAD ASSIGN OR A
014800*    MISSING RAWIN/MAPCTL FILE ABENDS CLEANLY INSTEAD OF RUNNING
014900*    ON WITH NO INPUT.
015000     IF NOT WS-RAWIN-OK
015100         DISPLAY 'CNTCMAP - UNABLE TO OPEN RAW-INPUT, STATUS '
015200             WS-RAWIN-STATUS
015300         MOVE 'Y' TO WS-RAWIN-EOF-SWITCH
015400         MOVE 16 TO RETURN-CODE
015500         GO TO 0100-INITIAL-EXIT
015600     END-IF.
015700     IF NOT WS-MAPCTL-OK
015800         DISPLAY 'CNTCMAP - UNABLE TO OPEN MAP-CONTROL, STATUS '
015900             WS-MAPCTL-STATUS
016000         MOVE 'Y' TO WS-MAPCTL-EOF-SWITCH
016100         MOVE 'Y' TO WS-RAWIN-EOF-SWITCH
016200         MOVE 16 TO RETURN-CODE
016300         GO TO 0100-INITIAL-EXIT
016400     END-IF.
016500     MOVE 'Title,First Name,Last Name,Phone,Email,Address,'
016600         TO CONTACT-INPUT-RECORD.
016700     STRING 'City,Postcode,DOB,Supplier,BSC,Delivery'
016800         DELIMITED BY SIZE
016900         INTO CONTACT-INPUT-RECORD
017000         WITH POINTER WS-STR-PTR
017100     END-STRING.
017200     WRITE CONTACT-INPUT-RECORD.
017300 0100-INITIAL-EXIT.
017400     EXIT.
017500*
017600******************************************************************
017700*    1000 LOADS THE MAPCTL DECK INTO CNTMAP-CONTROL-TABLE.  EACH
017800*    CARD'S OWN COLUMN NUMBER IS USED AS THE TABLE SUBSCRIPT, SO
017900*    THE DECK NEED NOT BE IN CANONICAL-COLUMN ORDER AND A MISSING
018000*    CARD JUST LEAVES THAT COLUMN AT ITS ZERO-SOURCE-COUNT
018100*    DEFAULT (EMPTY OUTPUT COLUMN).
018200******************************************************************
018300 1000-LOAD-MAP-CONTROL.
018400*    READS THE ENTIRE MAPCTL DECK BEFORE THE FIRST RAW-INPUT
018500*    ROW IS PROCESSED - THE TABLE MUST BE COMPLETE BEFORE ANY
018600*    COLUMN CAN BE BUILT, SINCE A LATE-ARRIVING CARD FOR A
018700*    COLUMN ALREADY PROCESSED WOULD BE SILENTLY IGNORED.
018800     PERFORM 1010-READ-MAP-CONTROL.
018900     PERFORM 1020-STORE-ONE-CARD
019000         UNTIL WS-MAPCTL-IS-EOF.
019100     CLOSE MAP-CONTROL.
019200*
019300 1010-READ-MAP-CONTROL.
019400*    ONE READ PARAGRAPH SHARED BY 1000'S PRIMING READ AND
019500*    1020'S END-OF-CARD READ, IN THE SHOP'S USUAL STYLE.
019600     READ MAP-CONTROL
019700         AT END
019800             MOVE 'Y' TO WS-MAPCTL-EOF-SWITCH
019900     END-READ.
020000*
020100 1020-STORE-ONE-CARD.
020200*    MAPCTL-COL-NUM IS THE CANONICAL COLUMN NUMBER, NOT A
020300*    SEQUENCE COUNTER - THE SUBSCRIPT IS SET DIRECTLY FROM IT
020400*    SO THE DECK CAN ARRIVE IN ANY ORDER.
020500     SET CNTMAP-IX TO MAPCTL-COL-NUM.
020600     MOVE MAPCTL-SRC-COUNT TO CNTMAP-SRC-COUNT(CNTMAP-IX).
020700     MOVE MAPCTL-SEPARATOR TO CNTMAP-SEPARATOR(CNTMAP-IX).
020800     PERFORM 1030-STORE-ONE-SRC-COL
020900         VARYING WS-SRC-SUB FROM 1 BY 1 UNTIL WS-SRC-SUB > 5.
021000     PERFORM 1010-READ-MAP-CONTROL.
021100*
021200 1030-STORE-ONE-SRC-COL.
021300*    COPIES ONE OF THE UP-TO-FIVE SOURCE-COLUMN NUMBERS FOR
021400*    THIS CARD INTO THE TABLE - UNUSED SLOTS STAY ZERO.
021500     MOVE MAPCTL-SRC-COL(WS-SRC-SUB)
021600         TO CNTMAP-SRC-COL(CNTMAP-IX WS-SRC-SUB).
021700*
021800 2000-READ-RAW-INPUT.
021900*    RAW-INPUT IS THE SUPPLIER FEED AS RECEIVED - VARIABLE
022000*    COLUMN LAYOUT PER SUPPLIER, HENCE THE MAPCTL DECK.
022100     READ RAW-INPUT
022200         AT END
022300             MOVE 'Y' TO WS-RAWIN-EOF-SWITCH
022400     END-READ.
022500*
022600 2100-PROCESS-ONE-ROW.
022700*    2012-08-30 KTM - CR 12-077.  USED TO CALL 3000-BUILD AND
022800*    4000-WRITE AS TWO SEPARATE FULL PASSES OVER THE 12 CANONICAL
022900*    COLUMNS - ONE PASS BUILT EVERY VALUE, THEN A SECOND PASS
023000*    EMITTED EVERY VALUE.  SINCE COLUMN N'S BUILD AND COLUMN N'S
023100*    EMIT ARE BOTH INDEPENDENT OF EVERY OTHER COLUMN, THE TWO
023200*    PASSES ARE NOW ONE - SEE 3000 BELOW.
023300     ADD 1 TO WS-ROWS-MAPPED.
023400     PERFORM 2200-SPLIT-RAW-RECORD.
023500     PERFORM 3000-BUILD-CANONICAL-RECORD.
023600     PERFORM 2000-READ-RAW-INPUT.
023700*
023800 2200-SPLIT-RAW-RECORD.
023900*    SPLITS THE RAW ROW ON COMMAS INTO UP TO 20 SOURCE
024000*    COLUMNS - MORE THAN ANY ONE SUPPLIER HAS EVER SENT, BUT
024100*    KEPT WIDE SO A NEW SUPPLIER DOES NOT FORCE A LAYOUT
024200*    CHANGE HERE.
024300     MOVE SPACES TO WS-RAW-COLUMNS.
024400     UNSTRING RAW-INPUT-RECORD DELIMITED BY ','
024500         INTO WS-RAW-COL(01) WS-RAW-COL(02) WS-RAW-COL(03)
024600              WS-RAW-COL(04) WS-RAW-COL(05) WS-RAW-COL(06)
024700              WS-RAW-COL(07) WS-RAW-COL(08) WS-RAW-COL(09)
024800              WS-RAW-COL(10) WS-RAW-COL(11) WS-RAW-COL(12)
024900              WS-RAW-COL(13) WS-RAW-COL(14) WS-RAW-COL(15)
025000              WS-RAW-COL(16) WS-RAW-COL(17) WS-RAW-COL(18)
025100              WS-RAW-COL(19) WS-RAW-COL(20)
025200     END-UNSTRING.
025300*
025400******************************************************************
025500*    3000 BUILDS AND EMITS EACH OF THE 12 CANONICAL VALUES IN A
025600*    SINGLE PASS OVER THE MAPCTL TABLE, THEN WRITES THE FINISHED
025700*    LINE.  COLUMN N'S BUILD (3100) AND COLUMN N'S EMIT (4100)
025800*    DEPEND ONLY ON COLUMN N'S OWN MAPCTL ENTRY, NEVER ON ANY
025900*    OTHER COLUMN, SO THE TWO STEPS RUN BACK TO BACK FOR EACH
026000*    COLUMN INSTEAD OF AS TWO SEPARATE FULL-TABLE PASSES.
026100******************************************************************
026200 3000-BUILD-CANONICAL-RECORD.
026300     MOVE SPACES TO CONTACT-INPUT-RECORD.
026400     MOVE 1 TO WS-STR-PTR.
026500     PERFORM 3100-BUILD-ONE-COLUMN THRU 4100-EMIT-ONE-VALUE-EXIT
026600         VARYING WS-CANON-IX FROM 1 BY 1 UNTIL WS-CANON-IX > 12.
026700     WRITE CONTACT-INPUT-RECORD.
026800*
026900 3100-BUILD-ONE-COLUMN.
027000*    K=0 (CNTMAP-SRC-COUNT ZERO) MEANS NO SUPPLIER COLUMN FEEDS
027100*    THIS CANONICAL FIELD AT ALL - IT STAYS BLANK ON PURPOSE.
027200*    K=1 IS A STRAIGHT COPY.  K>1 (E.G. FIRST+LAST NAME BUILT
027300*    FROM TWO SUPPLIER COLUMNS) FALLS TO 4200 BELOW, WHICH IS
027400*    RELOCATED PAST THE 3100-4100 RANGE SO IT IS NOT ALSO RUN
027500*    A SECOND TIME BY FALLTHROUGH.
027600     MOVE SPACES TO WS-CANON-VALUE(WS-CANON-IX).
027700     EVALUATE CNTMAP-SRC-COUNT(WS-CANON-IX)
027800         WHEN 0
027900             CONTINUE
028000         WHEN 1
028100             SET WS-RAW-IX TO CNTMAP-SRC-COL(WS-CANON-IX 1)
028200             MOVE WS-RAW-COL(WS-RAW-IX)
028300                 TO WS-CANON-VALUE(WS-CANON-IX)
028400         WHEN OTHER
028500             IF CNTMAP-SEPARATOR(WS-CANON-IX) NOT = SPACE
028600                 PERFORM 4200-CONCAT-SOURCE-COLS
028700             END-IF
028800     END-EVALUATE.
028900*
029000******************************************************************
029100*    4100 JOINS THE FINISHED CANONICAL VALUE FOR THIS COLUMN ONTO
029200*    CONTACT-INPUT-RECORD, TRIMMING TRAILING SPACES SO A SHORT
029300*    SOURCE COLUMN DOES NOT PAD THE LINE, AND ADDS THE COMMA
029400*    SEPARATOR EXCEPT AFTER THE LAST (12TH) COLUMN.
029500******************************************************************
029600 4100-EMIT-ONE-VALUE.
029700     MOVE WS-CANON-VALUE(WS-CANON-IX) TO WS-GEN-FIELD.
029800     PERFORM 6300-TRIM-LENGTH.
029900     STRING WS-GEN-FIELD(1:WS-GEN-LEN)
030000         DELIMITED BY SIZE
030100         INTO CONTACT-INPUT-RECORD
030200         WITH POINTER WS-STR-PTR
030300     END-STRING.
030400     IF WS-CANON-IX < 12
030500         STRING ','
030600             DELIMITED BY SIZE
030700             INTO CONTACT-INPUT-RECORD
030800             WITH POINTER WS-STR-PTR
030900         END-STRING
031000     END-IF.
031100 4100-EMIT-ONE-VALUE-EXIT.
031200     EXIT.
031300*
031400*    2012-08-30 KTM - CR 12-077.  4200/4210 WERE 3200/3210 UNTIL
031500*    TODAY - MOVED DOWN PAST THE 3100 THRU 4100 RANGE ABOVE SO
031600*    FALLTHROUGH DOES NOT RUN THEM A SECOND TIME (3100 ALREADY
031700*    CALLS 4200 DIRECTLY, ON PURPOSE, ONLY FOR K>1 COLUMNS).
031800 4200-CONCAT-SOURCE-COLS.
031900     MOVE 1 TO WS-STR-PTR.
032000     PERFORM 4210-CONCAT-ONE-SRC-COL
032100         VARYING WS-SRC-SUB FROM 1 BY 1
032200         UNTIL WS-SRC-SUB > CNTMAP-SRC-COUNT(WS-CANON-IX).
032300*
032400 4210-CONCAT-ONE-SRC-COL.
032500     SET WS-RAW-IX TO CNTMAP-SRC-COL(WS-CANON-IX WS-SRC-SUB).
032600     MOVE WS-RAW-COL(WS-RAW-IX) TO WS-GEN-FIELD.
032700     PERFORM 6300-TRIM-LENGTH.
032800     IF WS-SRC-SUB > 1
032900         STRING CNTMAP-SEPARATOR(WS-CANON-IX)
033000             DELIMITED BY SIZE
033100             INTO WS-CANON-VALUE(WS-CANON-IX)
033200             WITH POINTER WS-STR-PTR
033300         END-STRING
033400     END-IF.
033500     STRING WS-GEN-FIELD(1:WS-GEN-LEN)
033600         DELIMITED BY SIZE
033700         INTO WS-CANON-VALUE(WS-CANON-IX)
033800         WITH POINTER WS-STR-PTR
033900     END-STRING.
034000*
034100 6300-TRIM-LENGTH.
034200*    SETS WS-GEN-LEN TO THE LENGTH OF WS-GEN-FIELD WITH TRAILING
034300*    SPACES REMOVED (1 IF THE FIELD IS ALL SPACES).
034400     MOVE 60 TO WS-GEN-LEN.
034500     IF WS-GEN-FIELD = SPACES
034600         MOVE 1 TO WS-GEN-LEN
034700     ELSE
034800         PERFORM 6305-BACK-UP-ONE
034900             VARYING WS-GEN-LEN FROM 60 BY -1
035000             UNTIL WS-GEN-LEN = 1
035100                 OR WS-GEN-FIELD(WS-GEN-LEN:1) NOT = SPACE
035200     END-IF.
035300*
035400 6305-BACK-UP-ONE.
035500*    EMPTY ON PURPOSE - ALL THE WORK IS IN THE VARYING/UNTIL
035600*    CLAUSE OF THE PERFORM THAT DRIVES THIS PARAGRAPH.
035700     CONTINUE.
035800*
035900 9000-FINAL.
036000*    CLOSES BOTH FILES AND DROPS THE ROW COUNT TO THE JOB
036100*    LOG - MAP-CONTROL WAS ALREADY CLOSED BACK IN 1000.
036200     CLOSE RAW-INPUT
036300           CONTACT-INPUT.
036400     DISPLAY 'CNTCMAP - ROWS MAPPED  ' WS-ROWS-MAPPED.
