000100******************************************************************
000200*    COPYBOOK    CNTREC                                          *
000300*    CONTACT INTAKE / DEDUPE  -  CANONICAL CONTACT RECORD        *
000400*                                                                *
000500*    THIS LAYOUT IS SHARED BY THE CLEANSE, DEDUPE, COLUMN-MAP    *
000600*    AND EXTRACT PROGRAMS SO THAT A CHANGE TO THE SUPPLIER       *
000700*    FEED LAYOUT ONLY HAS TO BE MADE IN ONE PLACE.  SEE ALSO     *
000800*    COPYBOOK CNTMSTR FOR THE MASTER-FILE LAYOUT.                *
000900*                                                                *
001000*    01  1994-06-11  RBW   ORIGINAL COPYBOOK FOR CONTACT LOAD    *
001100*    02  1996-02-19  RBW   ADDED SUPPLIER/BSC/DELIVERY FIELDS    *
001200*                          PER INTAKE PROJECT REQUEST 94-118     *
001300*    03  1998-11-04  DKH   Y2K - DOB NOW CCYY-MM-DD, NOT YY-MM-DD*
001400*    04  2001-07-30  DKH   SPLIT MASTER-ID LAYOUT OUT TO CNTMSTR *
001500******************************************************************
001600*
001700*    CNTR-CONTACT-RECORD IS THE 12-FIELD BUSINESS RECORD AS IT
001800*    TRAVELS BETWEEN FILES.  IT CARRIES NO RECORD ID OF ITS OWN.
001900*
002000 01  CNTR-CONTACT-RECORD.
002100     05  CNTR-TITLE              PIC X(10).
002200     05  CNTR-FIRST-NAME         PIC X(50).
002300     05  CNTR-LAST-NAME          PIC X(50).
002400     05  CNTR-PHONE              PIC X(10).
002500     05  CNTR-PHONE-R REDEFINES CNTR-PHONE.
002600         10  CNTR-PHONE-LEAD     PIC X(01).
002700         10  CNTR-PHONE-REST     PIC X(09).
002800     05  CNTR-EMAIL              PIC X(60).
002900     05  CNTR-ADDRESS            PIC X(60).
003000     05  CNTR-CITY               PIC X(30).
003100     05  CNTR-POSTCODE           PIC X(08).
003200     05  CNTR-DOB                PIC X(10).
003300     05  CNTR-DOB-R REDEFINES CNTR-DOB.
003400         10  CNTR-DOB-CCYY       PIC X(04).
003500         10  CNTR-DOB-FILL1      PIC X(01).
003600         10  CNTR-DOB-MM         PIC X(02).
003700         10  CNTR-DOB-FILL2      PIC X(01).
003800         10  CNTR-DOB-DD         PIC X(02).
003900     05  CNTR-SUPPLIER           PIC X(30).
004000     05  CNTR-BSC                PIC X(08).
004100     05  CNTR-DELIVERY           PIC X(10).
004200     05  FILLER                  PIC X(10).
