000100******************************************************************
000200*    COPYBOOK    CNTMSTR                                         *
000300*    CONTACT INTAKE / DEDUPE  -  MASTER CONTACT DATASET RECORD   *
000400*                                                                *
000500*    THE MASTER DATASET IS KEPT SEQUENTIAL, FIXED, IN ASCENDING  *
000600*    CNTM-MASTER-ID ORDER.  CNTM-MASTER-ID IS ASSIGNED BY THE    *
000700*    DEDUPE STEP WHEN A RECORD IS FIRST ADDED AND NEVER REUSED.  *
000800*    KEYED LOOKUP ON PHONE IS DONE AGAINST A SEARCHED WORKING-   *
000900*    STORAGE TABLE BUILT FROM THIS FILE - SEE CNTDEDUP.          *
001000*                                                                *
001100*    01  2001-07-30  DKH   SPLIT OUT OF CNTREC PER CR 01-063     *
001200*    02  2004-01-12  KTM   MASTER-ID WIDENED 9(07) TO 9(09)      *
001300******************************************************************
001400*
001500 01  CNTM-MASTER-RECORD.
001600     05  CNTM-MASTER-ID          PIC 9(09).
001700     05  CNTM-CONTACT.
001800         10  CNTM-TITLE          PIC X(10).
001900         10  CNTM-FIRST-NAME     PIC X(50).
002000         10  CNTM-LAST-NAME      PIC X(50).
002100         10  CNTM-PHONE          PIC X(10).
002200         10  CNTM-EMAIL          PIC X(60).
002300         10  CNTM-ADDRESS        PIC X(60).
002400         10  CNTM-CITY           PIC X(30).
002500         10  CNTM-POSTCODE       PIC X(08).
002600         10  CNTM-DOB            PIC X(10).
002700         10  CNTM-SUPPLIER       PIC X(30).
002800         10  CNTM-BSC            PIC X(08).
002900         10  CNTM-DELIVERY       PIC X(10).
003000         10  FILLER              PIC X(10).
003100     05  FILLER                  PIC X(15).
