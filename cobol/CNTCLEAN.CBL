000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNTCLEAN.
000300 AUTHOR.  R B WALSH.
000400 INSTALLATION.  MIDSTATE DATA CENTER - INTAKE SYSTEMS GROUP.
000500 DATE-WRITTEN.  1994-11-02.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    CNTCLEAN                                                    *
001100*    CONTACT INTAKE - CLEANSE STEP                               *
001200*                                                                *
001300*    READS THE CANONICAL CONTACT-INPUT FEED (ONE HEADER LINE     *
001400*    PLUS COMMA-DELIMITED DATA LINES IN THE 12-COLUMN ORDER OF   *
001500*    COPYBOOK CNTREC), APPLIES THE SUPPLIER-FEED EDIT RULES TO   *
001600*    EACH COLUMN IN TURN, DROPS ANY ROW LEFT WITHOUT A PHONE OR  *
001700*    SUPPLIER, AND WRITES THE SURVIVORS TO CLEAN-WORK FOR THE    *
001800*    DEDUPE STEP.  A ROW THAT FAILS ONE COLUMN'S EDIT IS NOT     *
001900*    REJECTED OUTRIGHT - THE COLUMN IS JUST BLANKED.             *
002000*                                                                *
002100*    RUN TOTALS (ROWS READ, ROWS DROPPED, INVALID FIRST/LAST     *
002200*    NAME COUNTS) ARE PASSED FORWARD TO THE DEDUPE STEP ON THE   *
002300*    CLNCNT CONTROL FILE SO THE FINAL SUMMARY CAN REPORT ROWS    *
002400*    READ WITHOUT RE-READING THIS STEP'S INPUT.                  *
002500*                                                                *
002600*    CHANGE LOG.
002700*    01  1994-11-02  RBW   ORIGINAL PROGRAM.
002800*    02  1994-11-18  RBW   ADDED ADDRESS/CITY SPECIAL-CHAR EDIT.
002900*    03  1995-04-07  RBW   FIXED POSTCODE EDIT ORDER - REMOVE
003000*                          SPACES AND ALPHANUMERIC-ONLY MUST RUN
003100*                          BEFORE THE LENGTH CHECKS, NOT AFTER.
003200*    04  1996-02-19  RBW   ADDED SUPPLIER/BSC/DELIVERY COLUMNS
003300*                          PER INTAKE PROJECT REQUEST 94-118.
003400*    05  1996-02-20  RBW   SUPPLIER NOW A REQUIRED COLUMN.
003500*    06  1997-06-30  DKH   SKIP BLANK LINES BEFORE CLEANSING SO
003600*                          A TRAILING BLANK LINE IN THE FEED
003700*                          DOES NOT SHOW UP AS A DROPPED ROW.
003800*    07  1998-01-15  DKH   ADDED VALID-FIRST-NAME EXCEPTIONS FOR
003900*                          'JO' AND 'ED' PER HELP DESK TICKET
004000*                          97-3341 (SHORT LEGITIMATE FIRST NAMES
004100*                          WERE BEING BLANKED).
004200*    08  1998-11-04  DKH   Y2K - VALID-DOB NOW NORMALIZES TO
004300*                          CCYY-MM-DD, NOT YY-MM-DD.  TWO-DIGIT
004400*                          YEARS IN THE FEED ARE NO LONGER
004500*                          ACCEPTED AS OF THIS RELEASE.
004600*    09  1999-03-02  DKH   Y2K FOLLOW-UP - RUN-DATE WINDOWING
004700*                          ADDED BELOW (80-99 = 19XX, 00-79 =
004800*                          20XX) FOR THE RUN-DATE STAMP WRITTEN
004900*                          TO THE CONTROL FILE.
005000*    10  2001-07-30  DKH   MASTER-ID SPLIT OUT OF CNTREC; NO
005100*                          CHANGE TO THIS PROGRAM'S LOGIC.
005200*    11  2003-05-08  KTM   ADDED POSTCODE MIN/MAX LENGTH TABLE
005300*                          IN CNTRULE PER SUPPLIER-FEED REQUEST
005400*                          03-041; THIS PROGRAM NOW READS THE
005500*                          LIMITS INSTEAD OF HARD-CODING THEM.
005600*    12  2006-09-19  KTM   INVALID-FIRST-NAME 10% REJECT CHECK
005700*                          REQUESTED BY DATA QUALITY WAS BUILT
005800*                          AND THEN DISABLED BEFORE ROLLOUT -
005900*                          SEE 8900-CHECK-REJECT-THRESHOLD.
006000*                          COUNT IS STILL KEPT FOR THEIR REPORTS.
006100*    13  2008-11-14  KTM   VALID-EMAIL WAS ONLY CHECKING THE
006200*                          LOCAL PART CHARACTER BY CHARACTER -
006300*                          THE DOMAIN WAS ONLY CHECKED FOR AN '@'
006400*                          COUNT, A '.' COUNT, AND THE FINAL
006500*                          LABEL'S LENGTH.  A DOMAIN WITH A SPACE
006600*                          OR STRAY PUNCTUATION MARK IN IT WAS
006700*                          GETTING THROUGH.  ADDED 5610 TO WALK
006800*                          THE DOMAIN THE SAME WAY 5605 ALREADY
006900*                          WALKS THE LOCAL PART.  CR 08-114.
007000*    14  2011-03-07  KTM   VALID-DOB ACCEPTED ANY DAY 1-31
007100*                          REGARDLESS OF MONTH, SO 2011-04-31
007200*                          AND SIMILAR CALENDAR-IMPOSSIBLE DATES
007300*                          WERE PASSING THROUGH AND GETTING
007400*                          REFORMATTED INSTEAD OF BLANKED.  ADDED
007500*                          THE WS-DAYS-IN-MONTH TABLE AND THE
007600*                          6260 LEAP-YEAR TEST SO FEBRUARY, THE
007700*                          30-DAY MONTHS, AND LEAP YEARS ARE ALL
007800*                          CHECKED PROPERLY.  CR 11-019.
007900*    15  2012-08-30  KTM   3900-CHECK-REQUIRED-COLUMNS WAS
008000*                          TESTING CNTR-PHONE AND CNTR-SUPPLIER
008100*                          BY NAME INSTEAD OF DRIVING OFF THE
008200*                          CNTRULE REQUIRED-COLUMN TABLE - MOVED
008300*                          COPY CNTRULE AHEAD OF THE OTHER
008400*                          WORKING-STORAGE 01'S SO ITS 77-LEVEL
008500*                          COLUMN NUMBERS COME FIRST.  ALSO MOVED
008600*                          THE FIVE STANDALONE SWITCHES (EOF,
008700*                          FIRST-RECORD, DROP, FNAME-OK, LNAME-OK)
008800*                          TO 77-LEVEL FOR THE SAME REASON, AND
008900*                          CHANGED 3000-CLEANSE-RECORD AND
009000*                          0000-MAIN-PARA TO USE PERFORM ... THRU
009100*                          RANGES WITH A GO TO ON THE OPEN-FAILURE
009200*                          PATH IN 0100-INITIAL - BRINGS THIS
009300*                          PROGRAM BACK IN LINE WITH HOW THE REST
009400*                          OF THE SHOP WRITES CONTROL FLOW.
009500*                          CR 12-077.
009600******************************************************************
009700*
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT CONTACT-INPUT   ASSIGN TO CONTIN
010500                            ORGANIZATION LINE SEQUENTIAL
010600                            FILE STATUS  WS-CONIN-STATUS.
010700     SELECT CLEAN-WORK      ASSIGN TO CLNWORK
010800                            ORGANIZATION SEQUENTIAL
010900                            FILE STATUS  WS-CLNWK-STATUS.
011000     SELECT CONTROL-COUNT-OUT ASSIGN TO CLNCNT
011100                            ORGANIZATION LINE SEQUENTIAL
011200                            FILE STATUS  WS-CLNCNT-STATUS.
011300*
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  CONTACT-INPUT
011700     LABEL RECORDS ARE STANDARD.
011800 01  CONTACT-INPUT-RECORD        PIC X(400).
011900*
012000 FD  CLEAN-WORK
012100     LABEL RECORDS ARE STANDARD.
012200 01  CLEAN-WORK-RECORD.
012300     COPY CNTREC.
012400*
012500 FD  CONTROL-COUNT-OUT
012600     LABEL RECORDS ARE STANDARD.
012700 01  CLNCNT-RECORD               PIC X(80).
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100     COPY CNTRULE.
013200*
013300*    STANDALONE SWITCHES - 77-LEVEL, SAME AS THE COLUMN NUMBERS
013400*    ABOVE, SINCE NONE OF THESE IS PART OF A LARGER GROUP.
013500 77  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
013600     88  WS-END-OF-INPUT                 VALUE 'Y'.
013700 77  WS-FIRST-RECORD-SWITCH      PIC X(01) VALUE 'Y'.
013800     88  WS-IS-HEADER-RECORD             VALUE 'Y'.
013900 77  WS-DROP-SWITCH              PIC X(01) VALUE 'N'.
014000     88  WS-DROP-SWITCH-ON               VALUE 'Y'.
014100 77  WS-FNAME-OK-SWITCH          PIC X(01) VALUE 'Y'.
014200     88  WS-FNAME-IS-OK                  VALUE 'Y'.
014300 77  WS-LNAME-OK-SWITCH          PIC X(01) VALUE 'Y'.
014400     88  WS-LNAME-IS-OK                  VALUE 'Y'.
014500*
014600 01  WS-CONIN-STATUS             PIC X(02).
014700     88  WS-CONIN-OK                     VALUE '00' THRU '09'.
014800     88  WS-CONIN-EOF                    VALUE '10'.
014900 01  WS-CLNWK-STATUS             PIC X(02).
015000     88  WS-CLNWK-OK                     VALUE '00' THRU '09'.
015100 01  WS-CLNCNT-STATUS            PIC X(02).
015200     88  WS-CLNCNT-OK                    VALUE '00' THRU '09'.
015300*
015400 01  WS-COUNTERS.
015500     05  WS-ROWS-READ            PIC 9(09) COMP VALUE ZERO.
015600     05  WS-ROWS-DROPPED         PIC 9(09) COMP VALUE ZERO.
015700     05  WS-ROWS-CLEANSED        PIC 9(09) COMP VALUE ZERO.
015800     05  WS-INVALID-FIRST-NAMES  PIC 9(09) COMP VALUE ZERO.
015900     05  WS-INVALID-LAST-NAMES   PIC 9(09) COMP VALUE ZERO.
016000     05  WS-REJECT-PERCENT       PIC 9(03)V99 VALUE ZERO.
016100     05  FILLER                  PIC X(04).
016200*
016300 01  WS-SCAN-FIELDS.
016400     05  WS-SCAN-SUB             PIC 9(02) COMP VALUE ZERO.
016500     05  WS-SCAN-LEN             PIC 9(02) COMP VALUE ZERO.
016600     05  WS-OUT-SUB              PIC 9(02) COMP VALUE ZERO.
016700     05  WS-TRIMMED-LEN          PIC 9(02) COMP VALUE ZERO.
016800     05  WS-ONE-CHAR             PIC X(01).
016900     05  WS-WORK-FIELD           PIC X(60).
017000     05  WS-WORK-FIELD-OUT       PIC X(60).
017100     05  FILLER                  PIC X(04).
017200 01  WS-WORK-FIELD-DUMP REDEFINES WS-SCAN-FIELDS.
017300     05  FILLER                  PIC X(08).
017400     05  WS-WORK-FIELD-DMP-1     PIC X(60).
017500     05  WS-WORK-FIELD-DMP-2     PIC X(65).
017600*
017700 01  WS-UNSTRING-AREAS.
017800     05  WS-UNSTR-PTR            PIC 9(03) COMP VALUE ZERO.
017900     05  WS-UNSTR-TALLY          PIC 9(03) COMP VALUE ZERO.
018000     05  FILLER                  PIC X(04).
018100*
018200 01  WS-EMAIL-CHECK.
018300     05  WS-EMAIL-AT-COUNT       PIC 9(02) COMP VALUE ZERO.
018400     05  WS-EMAIL-LOCAL          PIC X(60).
018500     05  WS-EMAIL-DOMAIN         PIC X(60).
018600     05  WS-EMAIL-LAST-LABEL     PIC X(60).
018700     05  WS-EMAIL-DOT-COUNT      PIC 9(02) COMP VALUE ZERO.
018800     05  WS-EMAIL-VALID-SWITCH   PIC X(01) VALUE 'Y'.
018900         88  WS-EMAIL-IS-VALID           VALUE 'Y'.
019000     05  FILLER                  PIC X(04).
019100 01  WS-EMAIL-CHECK-DUMP REDEFINES WS-EMAIL-CHECK.
019200     05  FILLER                  PIC X(04).
019300     05  WS-EMAIL-LOCAL-DMP      PIC X(60).
019400     05  WS-EMAIL-DOMAIN-DMP     PIC X(65).
019500*
019600 01  WS-DOB-CHECK.
019700     05  WS-DOB-VALID-SWITCH     PIC X(01) VALUE 'N'.
019800         88  WS-DOB-IS-VALID             VALUE 'Y'.
019900     05  WS-DOB-CCYY             PIC 9(04).
020000     05  WS-DOB-MM               PIC 9(02).
020100     05  WS-DOB-DD               PIC 9(02).
020200     05  WS-DOB-MM-SUB           PIC 9(02) COMP VALUE ZERO.
020300     05  WS-DOB-MAX-DAY          PIC 9(02) COMP VALUE ZERO.
020400     05  WS-DOB-DIV-RESULT       PIC 9(04) COMP VALUE ZERO.
020500     05  WS-DOB-DIV-REM          PIC 9(04) COMP VALUE ZERO.
020600     05  WS-DOB-LEAP-SWITCH      PIC X(01) VALUE 'N'.
020700         88  WS-DOB-IS-LEAP-YEAR         VALUE 'Y'.
020800     05  FILLER                  PIC X(04).
020900*
021000*    DAYS-IN-MONTH TABLE - FEBRUARY IS CARRIED AS 28 AND BUMPED
021100*    TO 29 IN 6250 WHEN 6260'S LEAP-YEAR TEST SAYS SO.
021200*
021300 01  WS-DAYS-IN-MONTH-LIST.
021400     05  FILLER                  PIC 9(02) VALUE 31.
021500     05  FILLER                  PIC 9(02) VALUE 28.
021600     05  FILLER                  PIC 9(02) VALUE 31.
021700     05  FILLER                  PIC 9(02) VALUE 30.
021800     05  FILLER                  PIC 9(02) VALUE 31.
021900     05  FILLER                  PIC 9(02) VALUE 30.
022000     05  FILLER                  PIC 9(02) VALUE 31.
022100     05  FILLER                  PIC 9(02) VALUE 31.
022200     05  FILLER                  PIC 9(02) VALUE 30.
022300     05  FILLER                  PIC 9(02) VALUE 31.
022400     05  FILLER                  PIC 9(02) VALUE 30.
022500     05  FILLER                  PIC 9(02) VALUE 31.
022600 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIST.
022700     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
022800*
022900 01  WS-RUN-DATE-INFO.
023000     05  WS-RUN-DATE-6           PIC 9(06).
023100     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
023200         10  WS-RUN-DATE-YY      PIC 9(02).
023300         10  WS-RUN-DATE-MM      PIC 9(02).
023400         10  WS-RUN-DATE-DD      PIC 9(02).
023500     05  WS-RUN-DATE-CCYY        PIC 9(04).
023600     05  FILLER                  PIC X(04).
023700*
023800 PROCEDURE DIVISION.
023900*
024000 0000-MAIN-PARA.
024100     PERFORM 0100-INITIAL THRU 0100-INITIAL-EXIT.
024200     PERFORM 1000-READ-CONTACT-INPUT.
024300     PERFORM 2000-PROCESS-ONE-RECORD
024400         UNTIL WS-END-OF-INPUT.
024500     PERFORM 8900-CHECK-REJECT-THRESHOLD.
024600     PERFORM 8000-WRITE-CONTROL-COUNTS.
024700     PERFORM 9000-FINAL.
024800     STOP RUN.
024900*
025000 0100-INITIAL.
025100*    2012-08-30 KTM - CR 12-077.  ON A FAILED OPEN THE RUN-DATE
025200*    STAMP AND THE LENGTH-LIMIT TABLE BELOW ARE POINTLESS SINCE
025300*    NO RECORD WILL EVER BE READ - SKIP STRAIGHT TO THE EXIT.
025400     OPEN INPUT  CONTACT-INPUT
025500          OUTPUT CLEAN-WORK
025600                 CONTROL-COUNT-OUT.
025700     IF NOT WS-CONIN-OK
025800         DISPLAY 'CNTCLEAN - UNABLE TO OPEN CONTACT-INPUT, '
025900             'STATUS ' WS-CONIN-STATUS
026000         MOVE 'Y' TO WS-EOF-SWITCH
026100         GO TO 0100-INITIAL-EXIT
026200     END-IF.
026300*    RUN-DATE STAMP - Y2K WINDOWED (SEE CHANGE 09 ABOVE).
026400     ACCEPT WS-RUN-DATE-6 FROM DATE.
026500     IF WS-RUN-DATE-YY > 79
026600         COMPUTE WS-RUN-DATE-CCYY = 1900 + WS-RUN-DATE-YY
026700     ELSE
026800         COMPUTE WS-RUN-DATE-CCYY = 2000 + WS-RUN-DATE-YY
026900     END-IF.
027000*    LENGTH-LIMIT TABLE - POSTCODE (MIN 5, MAX 8), BSC (MAX 8,
027100*    NO MINIMUM).  BUILT HERE RATHER THAN CARRIED AS COMPILE-
027200*    TIME VALUES SO A LATER RELEASE CAN LOAD IT FROM A CONTROL
027300*    CARD WITHOUT CHANGING THE COPYBOOK.
027400     MOVE CNTRULE-COL-POSTCODE TO CNTRULE-LEN-COLUMN(1).
027500     MOVE 05                   TO CNTRULE-LEN-MIN(1).
027600     MOVE 08                   TO CNTRULE-LEN-MAX(1).
027700     MOVE CNTRULE-COL-BSC      TO CNTRULE-LEN-COLUMN(2).
027800     MOVE 00                   TO CNTRULE-LEN-MIN(2).
027900     MOVE 08                   TO CNTRULE-LEN-MAX(2).
028000 0100-INITIAL-EXIT.
028100     EXIT.
028200*
028300 1000-READ-CONTACT-INPUT.
028400*    ONE READ PARAGRAPH SERVES THE WHOLE RUN - THE HEADER LINE
028500*    AND EVERY DATA LINE COME THROUGH HERE, SINCE THE HEADER
028600*    SKIP HAPPENS IN 2000, NOT ON THE READ ITSELF.
028700     READ CONTACT-INPUT
028800         AT END
028900             MOVE 'Y' TO WS-EOF-SWITCH
029000     END-READ.
029100*
029200 2000-PROCESS-ONE-RECORD.
029300*    CHANGE 06 (1997) ADDED THE BLANK-LINE SKIP BELOW SO A
029400*    TRAILING BLANK LINE IN THE FEED (COMMON WHEN A SUPPLIER'S
029500*    EXTRACT JOB APPENDS A FINAL NEWLINE) DOES NOT COUNT AS A
029600*    ROW READ OR A ROW DROPPED.
029700     IF WS-IS-HEADER-RECORD
029800         MOVE 'N' TO WS-FIRST-RECORD-SWITCH
029900     ELSE
030000         IF CONTACT-INPUT-RECORD NOT = SPACES
030100             ADD 1 TO WS-ROWS-READ
030200             PERFORM 2100-SPLIT-INPUT-RECORD
030300             PERFORM 3000-CLEANSE-RECORD
030400             PERFORM 3900-CHECK-REQUIRED-COLUMNS
030500             IF WS-DROP-SWITCH-ON
030600                 ADD 1 TO WS-ROWS-DROPPED
030700             ELSE
030800                 ADD 1 TO WS-ROWS-CLEANSED
030900                 WRITE CLEAN-WORK-RECORD
031000             END-IF
031100         END-IF
031200     END-IF.
031300     PERFORM 1000-READ-CONTACT-INPUT.
031400*
031500 2100-SPLIT-INPUT-RECORD.
031600*    ONE UNSTRING AGAINST THE COMMA DELIMITER LAYS THE WHOLE
031700*    12-COLUMN RECORD INTO CNTR-CONTACT-RECORD IN ONE PASS -
031800*    THE INITIALIZE AHEAD OF IT CLEARS ANY COLUMN A SHORT INPUT
031900*    LINE LEAVES UNTOUCHED.
032000     INITIALIZE CNTR-CONTACT-RECORD.
032100     UNSTRING CONTACT-INPUT-RECORD DELIMITED BY ','
032200         INTO CNTR-TITLE      CNTR-FIRST-NAME  CNTR-LAST-NAME
032300              CNTR-PHONE      CNTR-EMAIL       CNTR-ADDRESS
032400              CNTR-CITY       CNTR-POSTCODE    CNTR-DOB
032500              CNTR-SUPPLIER   CNTR-BSC         CNTR-DELIVERY
032600     END-UNSTRING.
032700*
032800******************************************************************
032900*    3000-CLEANSE-RECORD APPLIES EACH COLUMN'S EDITS IN THE
033000*    FIXED ORDER FROM THE SUPPLIER-FEED SPECIFICATION.  A RULE
033100*    THAT FAILS BLANKS ITS COLUMN - IT DOES NOT REJECT THE ROW.
033200******************************************************************
033300 3000-CLEANSE-RECORD.
033400*    2012-08-30 KTM - CR 12-077.  3100 THRU 3870 ARE ONE
033500*    CONTIGUOUS RANGE OF PER-COLUMN EDITORS RUN IN RECORD
033600*    ORDER - PERFORMED AS A SINGLE THRU RANGE, THE OLD SEGMENTS
033700*    EDIT PROGRAM'S HABIT, RATHER THAN ELEVEN SEPARATE PERFORMS.
033800     PERFORM 3100-EDIT-TITLE THRU 3870-EDIT-BSC-EXIT.
033900*
034000 3100-EDIT-TITLE.
034100*    TITLE HAS NO VALUE LIST TO CHECK AGAINST (MR/MRS/MS/DR/
034200*    ETC. WERE CONSIDERED IN 1995 AND REJECTED - THE FEED HAS
034300*    CARRIED FREE-TEXT HONORIFICS AND DEPARTMENT CODES IN THIS
034400*    COLUMN FOR SOME SUPPLIERS SINCE BEFORE THIS PROGRAM EXISTED
034500*    - SO THE ONLY EDIT IS THE GENERIC ZERO/SPECIAL-CHARACTER
034600*    CLEANUP EVERY COLUMN GETS.  A BLANK TITLE IS LEGAL.
034700*    REMOVE-ZEROS THEN REMOVE-SPECIAL-CHARS.
034800     MOVE CNTR-TITLE TO WS-WORK-FIELD.
034900     PERFORM 5100-REMOVE-ZEROS.
035000     PERFORM 5200-REMOVE-SPECIAL-CHARS.
035100     MOVE WS-WORK-FIELD TO CNTR-TITLE.
035200*
035300 3200-EDIT-FIRST-NAME.
035400*    5300-VALID-FIRST-NAME CARRIES THE ACTUAL RULE - MINIMUM
035500*    LENGTH, LETTERS/SPACE/HYPHEN ONLY, AND THE 'JO'/'ED'
035600*    EXCEPTION FROM HELP DESK TICKET 97-3341 (CHANGE 07 ABOVE).
035700*    THIS PARAGRAPH JUST SHUTTLES THE COLUMN THROUGH IT.
035800     MOVE CNTR-FIRST-NAME TO WS-WORK-FIELD.
035900     PERFORM 5300-VALID-FIRST-NAME.
036000     MOVE WS-WORK-FIELD TO CNTR-FIRST-NAME.
036100*
036200 3300-EDIT-LAST-NAME.
036300*    SAME SHAPE AS 3200 ABOVE BUT CALLS 5400-VALID-LAST-NAME,
036400*    WHICH ALLOWS THE APOSTROPHE THAT FIRST NAME DOES NOT - THE
036500*    SUPPLIER FEED SPEC CARRIES NAMES LIKE O'BRIEN AND D'ANGELO
036600*    IN THIS COLUMN ONLY, NEVER IN FIRST NAME.
036700     MOVE CNTR-LAST-NAME TO WS-WORK-FIELD.
036800     PERFORM 5400-VALID-LAST-NAME.
036900     MOVE WS-WORK-FIELD TO CNTR-LAST-NAME.
037000*
037100 3400-EDIT-PHONE.
037200*
037300*    PHONE IS A REQUIRED COLUMN (SEE CNTRULE AND 3900 BELOW).
037400*    THE SUPPLIER FEED SPECIFICATION CALLS FOR A FLAT 10-DIGIT
037500*    NUMBER, AREA CODE AND ALL, WITH NO PUNCTUATION - A SHORTER
037600*    OR LONGER STRING IS BLANKED BY 5500-EXACT-LENGTH BELOW.
037700*    THE LEADING-'7' CHECK IS NOT A TELEPHONE-NUMBERING-PLAN
037800*    RULE - IT IS THIS SUPPLIER'S OWN REGIONAL DIALING PREFIX,
037900*    CARRIED HERE RATHER THAN IN CNTRULE SINCE NOTHING ELSE IN
038000*    THE PROGRAM EVER NEEDS TO SUBSCRIPT ON IT.
038100*    EXACT-LENGTH(10) THEN STARTS-WITH('7') - PHONE IS REQUIRED.
038200     MOVE CNTR-PHONE TO WS-WORK-FIELD.
038300     MOVE 10 TO WS-SCAN-LEN.
038400     PERFORM 5500-EXACT-LENGTH.
038500     IF WS-WORK-FIELD NOT = SPACES
038600         IF WS-WORK-FIELD(1:1) NOT = '7'
038700             MOVE SPACES TO WS-WORK-FIELD
038800         END-IF
038900     END-IF.
039000     MOVE WS-WORK-FIELD TO CNTR-PHONE.
039100*
039200 3500-EDIT-EMAIL.
039300*    5600-VALID-EMAIL DOES THE WORK - SEE CHANGE 13 ABOVE FOR
039400*    WHY THE DOMAIN SIDE GETS THE SAME CHARACTER-BY-CHARACTER
039500*    WALK AS THE LOCAL PART.  AN INVALID ADDRESS IS BLANKED,
039600*    NOT REJECTED - EMAIL IS NOT ONE OF THE TWO REQUIRED COLUMNS.
039700     MOVE CNTR-EMAIL TO WS-WORK-FIELD.
039800     PERFORM 5600-VALID-EMAIL.
039900     MOVE WS-WORK-FIELD TO CNTR-EMAIL.
040000*
040100 3600-EDIT-ADDRESS.
040200*
040300*    STREET ADDRESS KEEPS LETTERS, DIGITS, UNDERSCORE, AND THE
040400*    SIX PUNCTUATION MARKS LISTED BELOW THAT SHOW UP IN REAL
040500*    MAILING ADDRESSES - UNIT NUMBERS WITH A SLASH, APARTMENT
040600*    ABBREVIATIONS WITH A PERIOD, HYPHENATED RURAL ROUTE
040700*    NUMBERS, AND SO ON.  ANYTHING ELSE IS QUIETLY DROPPED, NOT
040800*    THE WHOLE FIELD BLANKED - SEE 5700 BELOW.
040900*    ALLOWED-SPECIAL-CHARS: SPACE . ' - / \
041000     MOVE CNTR-ADDRESS TO WS-WORK-FIELD.
041100     PERFORM 5700-ALLOWED-SPECIAL-CHARS.
041200     MOVE WS-WORK-FIELD TO CNTR-ADDRESS.
041300*
041400 3610-EDIT-CITY.
041500*    CITY SHARES 5700'S CHARACTER SET WITH ADDRESS RATHER THAN
041600*    GETTING ITS OWN PARAGRAPH - THE FEED HAS CARRIED HYPHENATED
041700*    AND APOSTROPHIED CITY NAMES (COEUR D'ALENE, WINSTON-SALEM)
041800*    SINCE THE EARLIEST EXTRACTS THIS PROGRAM EVER SAW.
041900     MOVE CNTR-CITY TO WS-WORK-FIELD.
042000     PERFORM 5700-ALLOWED-SPECIAL-CHARS.
042100     MOVE WS-WORK-FIELD TO CNTR-CITY.
042200*
042300 3700-EDIT-POSTCODE.
042400*    REMOVE-SPACES AND ALPHANUMERIC-ONLY RUN BEFORE MIN/MAX
042500*    LENGTH - THAT IS THE FIXED GENERIC RULE ORDER, EVEN
042600*    THOUGH THE SPEC LISTS MAX/MIN FIRST FOR THIS COLUMN.
042700     MOVE CNTR-POSTCODE TO WS-WORK-FIELD.
042800     PERFORM 5800-REMOVE-SPACES.
042900     PERFORM 5900-ALPHANUMERIC-ONLY.
043000     MOVE CNTRULE-LEN-MAX(1) TO WS-SCAN-LEN.
043100     PERFORM 6000-MAX-LENGTH.
043200     MOVE CNTRULE-LEN-MIN(1) TO WS-SCAN-LEN.
043300     PERFORM 6100-MIN-LENGTH.
043400     MOVE WS-WORK-FIELD TO CNTR-POSTCODE.
043500*
043600 3800-EDIT-DOB.
043700*
043800*    6200-VALID-DOB ACCEPTS EITHER CCYY-MM-DD OR MM/DD/CCYY ON
043900*    THE WAY IN AND ALWAYS REFORMATS TO CCYY-MM-DD ON THE WAY
044000*    OUT, SO EVERY DOWNSTREAM STEP SEES ONE DATE SHAPE REGARDLESS
044100*    OF WHICH FORMAT THE SUPPLIER SENT.  6250/6260 BELOW DO THE
044200*    CALENDAR-SANITY CHECKING ADDED BY CHANGE 14 ABOVE.
044300     MOVE CNTR-DOB TO WS-WORK-FIELD.
044400     PERFORM 6200-VALID-DOB.
044500     MOVE WS-WORK-FIELD TO CNTR-DOB.
044600*
044700 3850-EDIT-SUPPLIER.
044800*
044900*    SUPPLIER IS THE SECOND REQUIRED COLUMN (CHANGE 05, 1996).
045000*    ALPHANUMERIC-ONLY RUNS FIRST SO AN EMBEDDED SPACE OR STRAY
045100*    PUNCTUATION MARK CANNOT MASQUERADE AS A VALID SUPPLIER CODE
045200*    THAT HAPPENS TO BE LONG ENOUGH TO PASS THE MINIMUM-LENGTH
045300*    TEST THAT FOLLOWS IT.
045400*    ALPHANUMERIC-ONLY RUNS BEFORE MIN-LENGTH(1) - SUPPLIER IS
045500*    REQUIRED.
045600     MOVE CNTR-SUPPLIER TO WS-WORK-FIELD.
045700     PERFORM 5900-ALPHANUMERIC-ONLY.
045800     MOVE 01 TO WS-SCAN-LEN.
045900     PERFORM 6100-MIN-LENGTH.
046000     MOVE WS-WORK-FIELD TO CNTR-SUPPLIER.
046100*
046200 3870-EDIT-BSC.
046300*
046400*    BSC (BRANCH SORT CODE) HAS A MAXIMUM LENGTH ONLY, NO
046500*    MINIMUM AND NO CHARACTER-SET EDIT - THE FEED SPEC LEAVES
046600*    THE CONTENTS TO THE SUPPLIER, THIS PROGRAM ONLY CAPS THE
046700*    WIDTH SO A MIS-DELIMITED UPSTREAM RECORD CANNOT OVERRUN
046800*    THE COLUMN IN THE OUTPUT RECORD.
046900     MOVE CNTR-BSC TO WS-WORK-FIELD.
047000     MOVE CNTRULE-LEN-MAX(2) TO WS-SCAN-LEN.
047100     PERFORM 6000-MAX-LENGTH.
047200     MOVE WS-WORK-FIELD TO CNTR-BSC.
047300 3870-EDIT-BSC-EXIT.
047400     EXIT.
047500*
047600 3900-CHECK-REQUIRED-COLUMNS.
047700*    2012-08-30 KTM - CR 12-077.  DRIVE THE DROP DECISION OFF
047800*    CNTRULE-IS-REQUIRED INSTEAD OF NAMING THE TWO COLUMNS
047900*    HERE - IF THE FEED SPEC EVER ADDS A REQUIRED COLUMN THE
048000*    88 IN CNTRULE ONLY HAS TO CHANGE IN ONE PLACE.
048100     MOVE 'N' TO WS-DROP-SWITCH.
048200     IF CNTRULE-IS-REQUIRED(CNTRULE-COL-PHONE)
048300             AND CNTR-PHONE = SPACES
048400         MOVE 'Y' TO WS-DROP-SWITCH
048500     END-IF.
048600     IF CNTRULE-IS-REQUIRED(CNTRULE-COL-SUPPLIER)
048700             AND CNTR-SUPPLIER = SPACES
048800         MOVE 'Y' TO WS-DROP-SWITCH
048900     END-IF.
049000*
049100******************************************************************
049200*    5100 THRU 6200 ARE THE GENERIC CHARACTER-LEVEL EDITS.
049300*    THEY ALL WORK AGAINST WS-WORK-FIELD.  EACH ONE LOOPS BY
049400*    PERFORMING A ONE-CHARACTER WORKER PARAGRAPH VARYING
049500*    WS-SCAN-SUB - NO INLINE PERFORM BLOCKS.
049600******************************************************************
049700 5100-REMOVE-ZEROS.
049800*    STRIPS EVERY '0' CHARACTER OUT OF THE FIELD, LEAVING THE
049900*    REMAINING CHARACTERS PACKED TO THE LEFT.  ORIGINALLY WRITTEN
050000*    FOR TITLE, WHERE SOME SUPPLIERS' EXTRACT JOBS WERE PADDING
050100*    A SHORT TITLE CODE WITH LEADING ZEROS.
050200     MOVE SPACES TO WS-WORK-FIELD-OUT.
050300     MOVE ZERO TO WS-OUT-SUB.
050400     PERFORM 5105-REMOVE-ZEROS-1-CHAR
050500         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
050600     MOVE WS-WORK-FIELD-OUT TO WS-WORK-FIELD.
050700*
050800 5105-REMOVE-ZEROS-1-CHAR.
050900     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
051000     IF WS-ONE-CHAR NOT = '0'
051100         ADD 1 TO WS-OUT-SUB
051200         MOVE WS-ONE-CHAR TO WS-WORK-FIELD-OUT(WS-OUT-SUB:1)
051300     END-IF.
051400*
051500 5200-REMOVE-SPECIAL-CHARS.
051600*    DROPS ANY CHARACTER THAT IS NOT ALPHANUMERIC, UNDERSCORE
051700*    OR WHITESPACE.
051800     MOVE SPACES TO WS-WORK-FIELD-OUT.
051900     MOVE ZERO TO WS-OUT-SUB.
052000     PERFORM 5205-REMOVE-SPECIAL-1-CHAR
052100         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
052200     MOVE WS-WORK-FIELD-OUT TO WS-WORK-FIELD.
052300*
052400 5205-REMOVE-SPECIAL-1-CHAR.
052500     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
052600     IF (WS-ONE-CHAR IS ALPHABETIC)
052700        OR (WS-ONE-CHAR IS NUMERIC)
052800        OR (WS-ONE-CHAR = '_')
052900        OR (WS-ONE-CHAR = SPACE)
053000         ADD 1 TO WS-OUT-SUB
053100         MOVE WS-ONE-CHAR TO WS-WORK-FIELD-OUT(WS-OUT-SUB:1)
053200     END-IF.
053300*
053400 5300-VALID-FIRST-NAME.
053500*    VALID IF LENGTH AT LEAST 3 (OR EXACTLY 'JO' OR 'ED') AND
053600*    ONLY LETTERS, SPACES AND HYPHENS.  INVALID - BLANK AND
053700*    COUNT.
053800     MOVE 'Y' TO WS-FNAME-OK-SWITCH.
053900     PERFORM 5305-VALID-FNAME-1-CHAR
054000         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
054100     PERFORM 6300-TRIM-LENGTH.
054200     IF (WS-WORK-FIELD(1:2) = 'Jo' OR WS-WORK-FIELD(1:2) = 'Ed')
054300        AND WS-TRIMMED-LEN = 2
054400         CONTINUE
054500     ELSE
054600         IF WS-TRIMMED-LEN < 3
054700             MOVE 'N' TO WS-FNAME-OK-SWITCH
054800         END-IF
054900     END-IF.
055000     IF WS-WORK-FIELD = SPACES
055100         MOVE 'N' TO WS-FNAME-OK-SWITCH
055200     END-IF.
055300     IF NOT WS-FNAME-IS-OK
055400         MOVE SPACES TO WS-WORK-FIELD
055500         ADD 1 TO WS-INVALID-FIRST-NAMES
055600     END-IF.
055700*
055800 5305-VALID-FNAME-1-CHAR.
055900     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
056000     IF WS-ONE-CHAR NOT = SPACE
056100         IF (WS-ONE-CHAR IS NOT ALPHABETIC)
056200            AND (WS-ONE-CHAR NOT = '-')
056300             MOVE 'N' TO WS-FNAME-OK-SWITCH
056400         END-IF
056500     END-IF.
056600*
056700 5400-VALID-LAST-NAME.
056800*    VALID IF NON-EMPTY AND ONLY LETTERS, SPACES, HYPHENS AND
056900*    APOSTROPHES.
057000     MOVE 'Y' TO WS-LNAME-OK-SWITCH.
057100     IF WS-WORK-FIELD = SPACES
057200         MOVE 'N' TO WS-LNAME-OK-SWITCH
057300     END-IF.
057400     PERFORM 5405-VALID-LNAME-1-CHAR
057500         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
057600     IF NOT WS-LNAME-IS-OK
057700         MOVE SPACES TO WS-WORK-FIELD
057800         ADD 1 TO WS-INVALID-LAST-NAMES
057900     END-IF.
058000*
058100 5405-VALID-LNAME-1-CHAR.
058200     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
058300     IF WS-ONE-CHAR NOT = SPACE
058400         IF (WS-ONE-CHAR IS NOT ALPHABETIC)
058500            AND (WS-ONE-CHAR NOT = '-')
058600            AND (WS-ONE-CHAR NOT = QUOTE)
058700             MOVE 'N' TO WS-LNAME-OK-SWITCH
058800         END-IF
058900     END-IF.
059000*
059100 5500-EXACT-LENGTH.
059200*    GENERIC EXACT-LENGTH-OR-BLANK WORKER - CALLER SETS
059300*    WS-SCAN-LEN FIRST.  USED TODAY ONLY BY PHONE (LEN 10).
059400     PERFORM 6300-TRIM-LENGTH.
059500     IF WS-TRIMMED-LEN NOT = WS-SCAN-LEN
059600         MOVE SPACES TO WS-WORK-FIELD
059700     END-IF.
059800*
059900 5600-VALID-EMAIL.
060000*    NAME@DOMAIN.TLD - ONE OR MORE WORD/-/. CHARS, '@', ONE OR
060100*    MORE LABELS OF WORD/- CHARS EACH FOLLOWED BY '.', FINAL
060200*    LABEL 2-4 WORD/- CHARACTERS.
060300*    2008-11-14 KTM - CR 08-114.  THE DOMAIN SIDE WAS ONLY BEING
060400*    CHECKED FOR AN "@" AND A "." AND THE LENGTH OF THE FINAL
060500*    LABEL - A STRAY SPACE OR PUNCTUATION MARK INSIDE ANY LABEL
060600*    WAS SLIPPING THROUGH.  5610 NOW WALKS THE DOMAIN ITSELF THE
060700*    SAME WAY 5605 ALREADY WALKED THE LOCAL PART.
060800     MOVE 'Y' TO WS-EMAIL-VALID-SWITCH.
060900     MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
061000     MOVE ZERO TO WS-EMAIL-AT-COUNT WS-EMAIL-DOT-COUNT.
061100     INSPECT WS-WORK-FIELD TALLYING WS-EMAIL-AT-COUNT
061200         FOR ALL '@'.
061300     IF WS-EMAIL-AT-COUNT NOT = 1
061400         MOVE 'N' TO WS-EMAIL-VALID-SWITCH
061500     ELSE
061600         UNSTRING WS-WORK-FIELD DELIMITED BY '@'
061700             INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
061800         END-UNSTRING
061900         IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
062000             MOVE 'N' TO WS-EMAIL-VALID-SWITCH
062100         END-IF
062200         PERFORM 5605-VALID-EMAIL-LOCAL-1-CHAR
062300             VARYING WS-SCAN-SUB FROM 1 BY 1
062400             UNTIL WS-SCAN-SUB > 60
062500         INSPECT WS-EMAIL-DOMAIN TALLYING WS-EMAIL-DOT-COUNT
062600             FOR ALL '.'
062700         IF WS-EMAIL-DOT-COUNT < 1
062800             MOVE 'N' TO WS-EMAIL-VALID-SWITCH
062900         END-IF
063000         PERFORM 5610-VALID-EMAIL-DOMAIN-1-CHAR
063100             VARYING WS-SCAN-SUB FROM 1 BY 1
063200             UNTIL WS-SCAN-SUB > 60
063300         PERFORM 5650-FIND-LAST-LABEL
063400         MOVE WS-EMAIL-LAST-LABEL TO WS-WORK-FIELD-OUT
063500         PERFORM 6300-TRIM-LENGTH
063600         IF WS-TRIMMED-LEN < 2 OR WS-TRIMMED-LEN > 4
063700             MOVE 'N' TO WS-EMAIL-VALID-SWITCH
063800         END-IF
063900     END-IF.
064000     IF NOT WS-EMAIL-IS-VALID
064100         MOVE SPACES TO WS-WORK-FIELD
064200     END-IF.
064300*
064400 5605-VALID-EMAIL-LOCAL-1-CHAR.
064500     MOVE WS-EMAIL-LOCAL(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
064600     IF WS-ONE-CHAR NOT = SPACE
064700         IF (WS-ONE-CHAR IS NOT ALPHABETIC)
064800            AND (WS-ONE-CHAR IS NOT NUMERIC)
064900            AND (WS-ONE-CHAR NOT = '-')
065000            AND (WS-ONE-CHAR NOT = '.')
065100            AND (WS-ONE-CHAR NOT = '_')
065200             MOVE 'N' TO WS-EMAIL-VALID-SWITCH
065300         END-IF
065400     END-IF.
065500*
065600******************************************************************
065700*    5610 WALKS THE DOMAIN SIDE CHARACTER BY CHARACTER.  THE '.'
065800*    LABEL SEPARATORS ARE LEFT ALONE HERE - THEY ARE COUNTED BY
065900*    THE INSPECT IN 5600 AND THE FINAL-LABEL LENGTH IS CHECKED
066000*    SEPARATELY BY 5650/6300 - EVERY OTHER CHARACTER IN EVERY
066100*    LABEL, INTERIOR OR FINAL, MUST BE ALPHANUMERIC, '-', OR '_'.
066200******************************************************************
066300 5610-VALID-EMAIL-DOMAIN-1-CHAR.
066400     MOVE WS-EMAIL-DOMAIN(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
066500     IF WS-ONE-CHAR NOT = SPACE AND WS-ONE-CHAR NOT = '.'
066600         IF (WS-ONE-CHAR IS NOT ALPHABETIC)
066700            AND (WS-ONE-CHAR IS NOT NUMERIC)
066800            AND (WS-ONE-CHAR NOT = '-')
066900            AND (WS-ONE-CHAR NOT = '_')
067000             MOVE 'N' TO WS-EMAIL-VALID-SWITCH
067100         END-IF
067200     END-IF.
067300*
067400 5650-FIND-LAST-LABEL.
067500*    RE-SCANS THE DOMAIN TO PICK UP THE FINAL DOT-SEPARATED
067600*    LABEL (THE TLD) REGARDLESS OF HOW MANY LABELS PRECEDE IT.
067700     MOVE 1 TO WS-UNSTR-PTR.
067800     MOVE SPACES TO WS-EMAIL-LAST-LABEL.
067900     PERFORM 5655-TAKE-NEXT-LABEL
068000         UNTIL WS-UNSTR-PTR > 60.
068100*
068200 5655-TAKE-NEXT-LABEL.
068300     UNSTRING WS-EMAIL-DOMAIN DELIMITED BY '.'
068400         INTO WS-EMAIL-LAST-LABEL
068500         WITH POINTER WS-UNSTR-PTR
068600     END-UNSTRING.
068700*
068800 5700-ALLOWED-SPECIAL-CHARS.
068900*    DROPS ANY CHARACTER THAT IS NOT ALPHANUMERIC, UNDERSCORE,
069000*    OR ONE OF SPACE . ' - / \  (THE ADDRESS/CITY CHARACTER SET).
069100     MOVE SPACES TO WS-WORK-FIELD-OUT.
069200     MOVE ZERO TO WS-OUT-SUB.
069300     PERFORM 5705-ALLOWED-SPECIAL-1-CHAR
069400         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
069500     MOVE WS-WORK-FIELD-OUT TO WS-WORK-FIELD.
069600*
069700 5705-ALLOWED-SPECIAL-1-CHAR.
069800     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
069900     IF (WS-ONE-CHAR IS ALPHABETIC)
070000        OR (WS-ONE-CHAR IS NUMERIC)
070100        OR (WS-ONE-CHAR = '_')
070200        OR (WS-ONE-CHAR = SPACE)
070300        OR (WS-ONE-CHAR = '.')
070400        OR (WS-ONE-CHAR = QUOTE)
070500        OR (WS-ONE-CHAR = '-')
070600        OR (WS-ONE-CHAR = '/')
070700        OR (WS-ONE-CHAR = '\')
070800         ADD 1 TO WS-OUT-SUB
070900         MOVE WS-ONE-CHAR TO WS-WORK-FIELD-OUT(WS-OUT-SUB:1)
071000     END-IF.
071100*
071200 5800-REMOVE-SPACES.
071300*    GENERIC STRIP-ALL-SPACES WORKER, USED BY POSTCODE AHEAD OF
071400*    ITS MIN/MAX LENGTH CHECK - SEE CHANGE 03, 1995, ABOVE.
071500     MOVE SPACES TO WS-WORK-FIELD-OUT.
071600     MOVE ZERO TO WS-OUT-SUB.
071700     PERFORM 5805-REMOVE-SPACES-1-CHAR
071800         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
071900     MOVE WS-WORK-FIELD-OUT TO WS-WORK-FIELD.
072000*
072100 5805-REMOVE-SPACES-1-CHAR.
072200     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
072300     IF WS-ONE-CHAR NOT = SPACE
072400         ADD 1 TO WS-OUT-SUB
072500         MOVE WS-ONE-CHAR TO WS-WORK-FIELD-OUT(WS-OUT-SUB:1)
072600     END-IF.
072700*
072800 5900-ALPHANUMERIC-ONLY.
072900*    GENERIC LETTERS-DIGITS-UNDERSCORE-ONLY WORKER, USED BY
073000*    POSTCODE AND SUPPLIER.
073100     MOVE SPACES TO WS-WORK-FIELD-OUT.
073200     MOVE ZERO TO WS-OUT-SUB.
073300     PERFORM 5905-ALPHANUMERIC-ONLY-1-CHAR
073400         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 60.
073500     MOVE WS-WORK-FIELD-OUT TO WS-WORK-FIELD.
073600*
073700 5905-ALPHANUMERIC-ONLY-1-CHAR.
073800     MOVE WS-WORK-FIELD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
073900     IF (WS-ONE-CHAR IS ALPHABETIC)
074000        OR (WS-ONE-CHAR IS NUMERIC)
074100        OR (WS-ONE-CHAR = '_')
074200         ADD 1 TO WS-OUT-SUB
074300         MOVE WS-ONE-CHAR TO WS-WORK-FIELD-OUT(WS-OUT-SUB:1)
074400     END-IF.
074500*
074600 6000-MAX-LENGTH.
074700*    GENERIC BLANK-IF-LONGER-THAN WORKER - CALLER SETS
074800*    WS-SCAN-LEN FIRST.  USED BY POSTCODE AND BSC.
074900     PERFORM 6300-TRIM-LENGTH.
075000     IF WS-TRIMMED-LEN > WS-SCAN-LEN
075100         MOVE SPACES TO WS-WORK-FIELD
075200     END-IF.
075300*
075400 6100-MIN-LENGTH.
075500*    GENERIC BLANK-IF-SHORTER-THAN WORKER - CALLER SETS
075600*    WS-SCAN-LEN FIRST.  A FIELD THAT IS ALREADY BLANK IS LEFT
075700*    ALONE, NOT TREATED AS TOO SHORT.  USED BY POSTCODE AND
075800*    SUPPLIER.
075900     IF WS-WORK-FIELD = SPACES
076000         CONTINUE
076100     ELSE
076200         PERFORM 6300-TRIM-LENGTH
076300         IF WS-TRIMMED-LEN < WS-SCAN-LEN
076400             MOVE SPACES TO WS-WORK-FIELD
076500         END-IF
076600     END-IF.
076700*
076800 6200-VALID-DOB.
076900*    ACCEPTS CCYY-MM-DD OR MM/DD/CCYY.  VALID - REFORMAT TO
077000*    CCYY-MM-DD.  INVALID OR EMPTY - BLANK.
077100     MOVE 'N' TO WS-DOB-VALID-SWITCH.
077200     IF WS-WORK-FIELD(5:1) = '-' AND WS-WORK-FIELD(8:1) = '-'
077300         MOVE WS-WORK-FIELD(1:4) TO WS-DOB-CCYY
077400         MOVE WS-WORK-FIELD(6:2) TO WS-DOB-MM
077500         MOVE WS-WORK-FIELD(9:2) TO WS-DOB-DD
077600         PERFORM 6250-VALIDATE-DOB-PARTS
077700     ELSE
077800         IF WS-WORK-FIELD(3:1) = '/' AND WS-WORK-FIELD(6:1) = '/'
077900             MOVE WS-WORK-FIELD(7:4) TO WS-DOB-CCYY
078000             MOVE WS-WORK-FIELD(1:2) TO WS-DOB-MM
078100             MOVE WS-WORK-FIELD(4:2) TO WS-DOB-DD
078200             PERFORM 6250-VALIDATE-DOB-PARTS
078300         END-IF
078400     END-IF.
078500     IF WS-DOB-IS-VALID
078600         MOVE SPACES TO WS-WORK-FIELD
078700         STRING WS-DOB-CCYY  '-'
078800                WS-DOB-MM    '-'
078900                WS-DOB-DD
079000             DELIMITED BY SIZE INTO WS-WORK-FIELD
079100     ELSE
079200         MOVE SPACES TO WS-WORK-FIELD
079300     END-IF.
079400*
079500 6250-VALIDATE-DOB-PARTS.
079600*    2011-03-07 KTM - CR 11-019.  THIS PARAGRAPH USED TO ACCEPT
079700*    ANY DD FROM 1 TO 31 REGARDLESS OF MONTH, SO 04-31 AND THE
079800*    LIKE WERE PASSING AS VALID DATES.  IT NOW LOOKS THE MONTH
079900*    UP IN WS-DAYS-IN-MONTH AND RUNS THE LEAP-YEAR TEST IN 6260
080000*    BEFORE ACCEPTING FEBRUARY 29.
080100     IF WS-DOB-CCYY NUMERIC AND WS-DOB-MM NUMERIC
080200        AND WS-DOB-DD NUMERIC
080300         IF WS-DOB-MM >= 1 AND WS-DOB-MM <= 12
080400             MOVE WS-DOB-MM TO WS-DOB-MM-SUB
080500             MOVE WS-DAYS-IN-MONTH(WS-DOB-MM-SUB) TO WS-DOB-MAX-DAY
080600             PERFORM 6260-CHECK-LEAP-YEAR
080700             IF WS-DOB-MM-SUB = 2 AND WS-DOB-IS-LEAP-YEAR
080800                 MOVE 29 TO WS-DOB-MAX-DAY
080900             END-IF
081000             IF WS-DOB-DD >= 1 AND WS-DOB-DD <= WS-DOB-MAX-DAY
081100                 MOVE 'Y' TO WS-DOB-VALID-SWITCH
081200             END-IF
081300         END-IF
081400     END-IF.
081500*
081600******************************************************************
081700*    6260 IS THE ORDINARY DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400
081800*    LEAP-YEAR TEST, RUN AGAINST WS-DOB-CCYY.
081900******************************************************************
082000 6260-CHECK-LEAP-YEAR.
082100     MOVE 'N' TO WS-DOB-LEAP-SWITCH.
082200     DIVIDE WS-DOB-CCYY BY 4 GIVING WS-DOB-DIV-RESULT
082300         REMAINDER WS-DOB-DIV-REM.
082400     IF WS-DOB-DIV-REM = 0
082500         MOVE 'Y' TO WS-DOB-LEAP-SWITCH
082600         DIVIDE WS-DOB-CCYY BY 100 GIVING WS-DOB-DIV-RESULT
082700             REMAINDER WS-DOB-DIV-REM
082800         IF WS-DOB-DIV-REM = 0
082900             MOVE 'N' TO WS-DOB-LEAP-SWITCH
083000             DIVIDE WS-DOB-CCYY BY 400 GIVING WS-DOB-DIV-RESULT
083100                 REMAINDER WS-DOB-DIV-REM
083200             IF WS-DOB-DIV-REM = 0
083300                 MOVE 'Y' TO WS-DOB-LEAP-SWITCH
083400             END-IF
083500         END-IF
083600     END-IF.
083700*
083800 6300-TRIM-LENGTH.
083900*    SETS WS-TRIMMED-LEN TO THE LENGTH OF WS-WORK-FIELD WITH
084000*    TRAILING SPACES REMOVED (ZERO IF ALL SPACES).
084100     MOVE 60 TO WS-TRIMMED-LEN.
084200     PERFORM 6305-BACK-UP-ONE
084300         VARYING WS-TRIMMED-LEN FROM 60 BY -1
084400         UNTIL WS-TRIMMED-LEN = 0
084500             OR WS-WORK-FIELD(WS-TRIMMED-LEN:1) NOT = SPACE.
084600*
084700 6305-BACK-UP-ONE.
084800     CONTINUE.
084900*
085000******************************************************************
085100*    8000 THRU 9000 ARE END-OF-RUN HOUSEKEEPING.
085200******************************************************************
085300 8000-WRITE-CONTROL-COUNTS.
085400*    CARRIES THIS STEP'S COUNTS FORWARD TO CNTDEDUP ON CLNCNT SO
085500*    THE FINAL SUMMARY CAN REPORT ROWS READ WITHOUT RE-READING
085600*    CONTACT-INPUT A SECOND TIME.
085700     MOVE SPACES TO CLNCNT-RECORD.
085800     STRING WS-ROWS-READ            ','
085900            WS-ROWS-DROPPED         ','
086000            WS-INVALID-FIRST-NAMES  ','
086100            WS-INVALID-LAST-NAMES
086200         DELIMITED BY SIZE INTO CLNCNT-RECORD
086300     END-STRING.
086400     WRITE CLNCNT-RECORD.
086500*
086600 8900-CHECK-REJECT-THRESHOLD.
086700*    DATA QUALITY ASKED FOR A REJECT-THE-WHOLE-FILE CHECK WHEN
086800*    INVALID FIRST NAMES EXCEED 10% OF ROWS READ.  BUILT PER
086900*    THEIR REQUEST, BUT NEVER TURNED ON - SEE CHANGE 12 ABOVE.
087000*    LEFT IN PLACE, DISABLED, SO THE COUNT KEEPS FLOWING TO
087100*    THEIR REPORTS WITHOUT RISKING AN UNEXPECTED ABEND.
087200     IF WS-ROWS-READ > ZERO
087300         COMPUTE WS-REJECT-PERCENT ROUNDED =
087400             (WS-INVALID-FIRST-NAMES / WS-ROWS-READ) * 100
087500     END-IF.
087600*    IF WS-REJECT-PERCENT > 10.00
087700*        DISPLAY 'CNTCLEAN - INVALID FIRST NAME RATE EXCEEDS 10%'
087800*        MOVE 16 TO RETURN-CODE
087900*    END-IF.
088000*
088100 9000-FINAL.
088200*    CLOSES THE THREE FILES AND DISPLAYS THE SAME COUNTS THAT
088300*    WENT TO CLNCNT ABOVE, FOR THE OPERATOR'S RUN LOG.
088400     CLOSE CONTACT-INPUT
088500           CLEAN-WORK
088600           CONTROL-COUNT-OUT.
088700     DISPLAY 'CNTCLEAN - ROWS READ      ' WS-ROWS-READ.
088800     DISPLAY 'CNTCLEAN - ROWS DROPPED   ' WS-ROWS-DROPPED.
088900     DISPLAY 'CNTCLEAN - ROWS CLEANSED  ' WS-ROWS-CLEANSED.
089000     DISPLAY 'CNTCLEAN - INVALID FIRST  ' WS-INVALID-FIRST-NAMES.
089100     DISPLAY 'CNTCLEAN - INVALID LAST   ' WS-INVALID-LAST-NAMES.
089200
