000100******************************************************************
000200*    COPYBOOK    CNTMAP                                          *
000300*    CONTACT INTAKE / DEDUPE  -  COLUMN-MAP CONTROL TABLE        *
000400*                                                                *
000500*    ONE ENTRY PER CANONICAL COLUMN (SAME 12-COLUMN ORDER AS     *
000600*    CNTR-CONTACT-RECORD).  LOADED FROM THE MAPCTL CONTROL FILE  *
000700*    BY CNTCMAP'S 1000-LOAD-MAP-CONTROL PARAGRAPH.  A CANONICAL  *
000800*    COLUMN WITH ZERO SOURCE COLUMNS, OR MORE THAN ONE SOURCE    *
000900*    COLUMN AND NO SEPARATOR, IS LEFT EMPTY IN THE OUTPUT.       *
001000*                                                                *
001100*    01  1997-09-22  RBW   ORIGINAL FOR SUPPLIER-FEED PROJECT    *
001200*    02  2005-03-14  KTM   RAISED MAX MAPPED SOURCE COLS 3 TO 5  *
001300******************************************************************
001400*
001500 01  CNTMAP-CONTROL-TABLE.
001600     05  CNTMAP-ENTRY OCCURS 12 TIMES INDEXED BY CNTMAP-IX.
001700         10  CNTMAP-SRC-COUNT    PIC 9(01).
001800         10  CNTMAP-SRC-COL OCCURS 5 TIMES
001900                             PIC 9(02).
002000         10  CNTMAP-SEPARATOR    PIC X(01).
002100         10  FILLER              PIC X(05).
