000100******************************************************************
000200*    COPYBOOK    CNTRULE                                         *
000300*    CONTACT INTAKE / DEDUPE  -  CLEANSE CONTROL TABLES          *
000400*                                                                *
000500*    HOLDS THE TWO SMALL CONTROL TABLES THE CLEANSE STEP NEEDS   *
000600*    THAT ARE MORE CONVENIENT TO CARRY AS DATA THAN AS CODE -    *
000700*    WHICH COLUMNS ARE MANDATORY, AND THE MIN/MAX LENGTH LIMITS  *
000800*    FOR THE COLUMNS THAT ARE LENGTH-CHECKED.  THE REMAINING     *
000900*    PER-COLUMN EDITS ARE CODED DIRECTLY IN CNTCLEAN'S EDIT      *
001000*    PARAGRAPHS, THE WAY THE OLD SEGMENTS EDIT PROGRAM DID IT.   *
001100*    COPY MUST BE PLACED AHEAD OF ANY 01-LEVEL WORKING-STORAGE   *
001200*    ITEM IN THE CALLING PROGRAM - THE 77-LEVEL COLUMN NUMBERS   *
001210*    BELOW HAVE TO COME BEFORE ALL 01'S IN THE SECTION.          *
001300*                                                                *
001400*    01  1996-02-19  RBW   ORIGINAL - PHONE/SUPPLIER REQUIRED    *
001500*    02  2003-05-08  KTM   ADDED POSTCODE/BSC LENGTH TABLE       *
001600*                          PER SUPPLIER-FEED REQUEST 03-041      *
001700*    03  2012-08-30  KTM   REQUIRED-COLUMN CHECK IN CNTCLEAN AND *
001710*                          CNTDEDUP NOW DRIVES OFF THE 88 BELOW  *
001720*                          INSTEAD OF TESTING CNTR-PHONE AND     *
001730*                          CNTR-SUPPLIER DIRECTLY - CR 12-077.   *
001740*                          COLUMN NUMBERS FOR COLUMNS NO EDIT    *
001750*                          EVER SUBSCRIPTS ON WERE DROPPED.      *
001800******************************************************************
001900*
002000*    COLUMN NUMBERS FOR MESSAGES AND SUBSCRIPTING - 77-LEVEL,
002100*    THE SHOP'S OWN HABIT FOR A LONE WORK FIELD THAT IS NOT PART
002200*    OF A GROUP.  ONLY THE COLUMNS AN EDIT ACTUALLY SUBSCRIPTS
002300*    ON ARE CARRIED HERE.
002400*
002500 77  CNTRULE-COL-PHONE            PIC 9(02) VALUE 04.
002600 77  CNTRULE-COL-POSTCODE         PIC 9(02) VALUE 08.
002700 77  CNTRULE-COL-SUPPLIER         PIC 9(02) VALUE 10.
002800 77  CNTRULE-COL-BSC              PIC 9(02) VALUE 11.
002900*
003000*    REQUIRED-COLUMN TABLE - ORDER MATCHES CNTR-CONTACT-RECORD.
003100*    N-N-N-Y-N-N-N-N-N-Y-N-N = ONLY PHONE (4) AND SUPPLIER (10)
003150*    ARE MANDATORY AFTER CLEANSING.
003200 01  CNTRULE-REQUIRED-LIST.
003300     05  FILLER                 PIC X(12) VALUE 'NNNYNNNNNYNN'.
003400 01  CNTRULE-REQUIRED-TABLE REDEFINES CNTRULE-REQUIRED-LIST.
003500     05  CNTRULE-REQUIRED-FLAG  PIC X(01) OCCURS 12 TIMES.
003600         88  CNTRULE-IS-REQUIRED       VALUE 'Y'.
003700*
003800*    LENGTH-LIMIT TABLE - MIN/MAX USED BY POSTCODE (8/5) AND
003900*    BSC (8/0, I.E. NO MINIMUM).  A ZERO MINIMUM MEANS "NO
004000*    MINIMUM-LENGTH EDIT FOR THIS COLUMN".
004100*
004200 01  CNTRULE-LENGTH-TABLE.
004300     05  CNTRULE-LEN-ENTRY OCCURS 2 TIMES.
004400         10  CNTRULE-LEN-COLUMN  PIC 9(02).
004500         10  CNTRULE-LEN-MIN     PIC 9(02).
004600         10  CNTRULE-LEN-MAX     PIC 9(02).
004700     05  FILLER                  PIC X(04).
