000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNTDEDUP.
000300 AUTHOR.  D K HARMON.
000400 INSTALLATION.  MIDSTATE DATA CENTER - INTAKE SYSTEMS GROUP.
000500 DATE-WRITTEN.  1996-03-11.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    CNTDEDUP                                                    *
001100*    CONTACT INTAKE - DEDUPE / REPORT STEP                       *
001200*                                                                *
001300*    READS THE CLEANSED-WORK FILE PRODUCED BY CNTCLEAN, LOADS    *
001400*    THE PHONE NUMBERS OF THE MASTER CONTACT DATASET INTO A      *
001500*    WORKING-STORAGE TABLE, AND FOR EACH CLEANSED ROW DECIDES    *
001600*    WHETHER IT IS UNIQUE, AN IN-FILE DUPLICATE, ALREADY ON THE  *
001700*    MASTER, OR BOTH.  WHEN RUN WITH UPSI-0 ON (ADD-TO-DB MODE)  *
001800*    THE FIRST OCCURRENCE OF EACH NEW PHONE IS APPENDED TO THE   *
001900*    MASTER DATASET AND ECHOED TO RESULT-OUT.  UPSI-0 OFF IS A   *
002000*    CHECK-ONLY RUN - REPORT-OUT AND THE SUMMARY ARE STILL       *
002100*    PRODUCED, BUT THE MASTER IS NOT TOUCHED.                    *
002200*                                                                *
002300*    THE MASTER IS KEPT AS A PLAIN SEQUENTIAL FILE IN ASCENDING  *
002400*    ID ORDER.  KEYED LOOKUP ON PHONE IS DONE AGAINST A SEARCHED *
002500*    WORKING-STORAGE TABLE BUILT AT THE START OF THE RUN - SEE   *
002600*    0200-LOAD-MASTER-TABLE - RATHER THAN AGAINST AN INDEXED     *
002700*    FILE, SINCE PHONE IS NOT THE FILE'S SEQUENCE KEY.           *
002800*                                                                *
002900*    CHANGE LOG.
003000*    01  1996-03-11  DKH   ORIGINAL PROGRAM.
003100*    02  1996-04-02  DKH   ADDED IN-FILE-DUPLICATE COUNTING FOR
003200*                          THE REPORT SUMMARY (UNIQ-INFILE-EXTRA
003300*                          AND UNIQ-INFILE-DB-EXTRA BELOW).
003400*    03  1997-01-09  DKH   REQUIRED-COLUMN CHECK NOW ABENDS THE
003500*                          STEP INSTEAD OF JUST SKIPPING THE ROW
003600*                          - DATA QUALITY WANTED A HARD STOP IF
003700*                          CNTCLEAN EVER GOT OUT OF STEP WITH US.
003800*    04  1998-11-04  DKH   Y2K - NO DATE ARITHMETIC IN THIS STEP,
003900*                          BUT REVIEWED FOR THE PROJECT ANYWAY -
004000*                          NO CHANGES REQUIRED.
004100*    05  2000-02-14  KTM   RAISED CLEAN/CANDIDATE TABLE SIZE
004200*                          FROM 20,000 TO 50,000 ROWS - SUPPLIER
004300*                          FEED VOLUME GREW PAST THE OLD LIMIT.
004400*    06  2005-03-14  KTM   PERCENT FIELDS NOW ROUND HALF-UP
004500*                          EXPLICITLY - COMPUTE ROUNDED WAS
004600*                          TRUNCATING ON A TIE ON SOME RUNS.
004700*    07  2008-07-21  KTM   MASTER PHONE TABLE RAISED 100,000 TO
004800*                          200,000 ENTRIES.
004900*    08  2012-08-30  KTM   1020-LOAD-ONE-CANDIDATE WAS TESTING
005000*                          CNTR-PHONE AND CNTR-SUPPLIER BY NAME -
005100*                          NOW DRIVES OFF THE SAME CNTRULE
005200*                          REQUIRED-COLUMN TABLE CNTCLEAN USES SO
005300*                          THE TWO STEPS CANNOT GET OUT OF STEP
005400*                          WITH EACH OTHER.  ALSO MOVED THE TWO
005500*                          EOF SWITCHES TO 77-LEVEL, SAME REASON
005600*                          AS THE CNTRULE COLUMN NUMBERS.
005700*                          CR 12-077.
005800******************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS DEDUP-ADD-TO-DB-MODE
006500     UPSI-0 OFF STATUS IS DEDUP-CHECK-ONLY-MODE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CLEAN-WORK       ASSIGN TO CLNWORK
006900                             ORGANIZATION SEQUENTIAL
007000                             FILE STATUS  WS-CLNWK-STATUS.
007100     SELECT CONTROL-COUNT-IN ASSIGN TO CLNCNT
007200                             ORGANIZATION LINE SEQUENTIAL
007300                             FILE STATUS  WS-CLNCNT-STATUS.
007400     SELECT MASTER-DATASET   ASSIGN TO CNTMSTR
007500                             ORGANIZATION SEQUENTIAL
007600                             FILE STATUS  WS-MSTR-STATUS.
007700     SELECT RESULT-OUT       ASSIGN TO RESLOUT
007800                             ORGANIZATION LINE SEQUENTIAL
007900                             FILE STATUS  WS-RSLT-STATUS.
008000     SELECT REPORT-OUT       ASSIGN TO RPTOUT
008100                             ORGANIZATION LINE SEQUENTIAL
008200                             FILE STATUS  WS-RPT-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CLEAN-WORK
008700     LABEL RECORDS ARE STANDARD.
008800 01  CLEAN-WORK-RECORD.
008900     COPY CNTREC.
009000*
009100 FD  CONTROL-COUNT-IN
009200     LABEL RECORDS ARE STANDARD.
009300 01  CLNCNT-RECORD               PIC X(80).
009400*
009500 FD  MASTER-DATASET
009600     LABEL RECORDS ARE STANDARD.
009700 01  MASTER-DATASET-RECORD.
009800     COPY CNTMSTR.
009900*
010000 FD  RESULT-OUT
010100     LABEL RECORDS ARE STANDARD.
010200 01  RESULT-OUT-RECORD           PIC X(360).
010300 01  RESULT-OUT-RECORD-DUMP REDEFINES RESULT-OUT-RECORD.
010400     05  RSLT-DMP-FIRST-HALF     PIC X(180).
010500     05  RSLT-DMP-SECOND-HALF    PIC X(180).
010600*
010700 FD  REPORT-OUT
010800     LABEL RECORDS ARE STANDARD.
010900 01  REPORT-OUT-RECORD           PIC X(380).
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300     COPY CNTRULE.
011400*
011500*    STANDALONE SWITCHES - 77-LEVEL, SAME AS THE COLUMN NUMBERS
011600*    ABOVE, SINCE NEITHER IS PART OF A LARGER GROUP.
011700 77  WS-CLNWK-EOF-SWITCH         PIC X(01) VALUE 'N'.
011800     88  WS-CLNWK-IS-EOF                  VALUE 'Y'.
011900 77  WS-MSTR-EOF-SWITCH          PIC X(01) VALUE 'N'.
012000     88  WS-MSTR-IS-EOF                   VALUE 'Y'.
012100*
012200 01  WS-CLNWK-STATUS             PIC X(02).
012300     88  WS-CLNWK-OK                     VALUE '00' THRU '09'.
012400     88  WS-CLNWK-EOF                    VALUE '10'.
012500 01  WS-CLNCNT-STATUS            PIC X(02).
012600     88  WS-CLNCNT-OK                    VALUE '00' THRU '09'.
012700 01  WS-MSTR-STATUS              PIC X(02).
012800     88  WS-MSTR-OK                      VALUE '00' THRU '09'.
012900     88  WS-MSTR-EOF                     VALUE '10'.
013000 01  WS-RSLT-STATUS              PIC X(02).
013100     88  WS-RSLT-OK                      VALUE '00' THRU '09'.
013200 01  WS-RPT-STATUS               PIC X(02).
013300     88  WS-RPT-OK                       VALUE '00' THRU '09'.
013400*
013500*    CANDIDATE TABLE - HOLDS EVERY ROW SURVIVING CLEANSE, IN THE
013600*    ORIGINAL ORDER, SO THE REPORT CAN BE WRITTEN IN THAT SAME
013700*    ORDER.  EACH ENTRY IS A FLAT CNTR-CONTACT-RECORD IMAGE - SEE
013800*    THE COMMENT AT 1000-LOAD-CLEAN-TABLE FOR THE FIELD OFFSETS.
013900*    50,000 ROWS IS THIS SHOP'S CURRENT SUPPLIER-FEED CEILING -
014000*    SEE CHANGE 05 ABOVE IF THAT EVER NEEDS TO GROW AGAIN.
014100*
014200 01  WS-CAND-TABLE.
014300     05  WS-CAND-ENTRY OCCURS 50000 TIMES INDEXED BY WS-CAND-IX.
014400         10  WS-CAND-CONTACT     PIC X(346).
014500         10  WS-CAND-OCCURS      PIC 9(05) COMP VALUE ZERO.
014600         10  WS-CAND-FIRST-SWITCH PIC X(01) VALUE 'Y'.
014700             88  WS-CAND-IS-FIRST         VALUE 'Y'.
014800         10  WS-CAND-MATCH-SWITCH PIC X(01) VALUE 'N'.
014900             88  WS-CAND-MATCHED-MASTER   VALUE 'Y'.
015000         10  WS-CAND-RESULT      PIC X(12).
015100         10  FILLER              PIC X(04).
015200*
015300*    MASTER PHONE TABLE - LOADED ONCE AT THE START OF THE RUN.
015400*    200,000 ENTRIES COVERS THE MASTER DATASET AS IT STOOD AT
015500*    THE LAST CAPACITY REVIEW - SEE CHANGE 07 ABOVE.
015600*
015700 01  WS-MASTER-TABLE.
015800     05  WS-MSTR-ENTRY OCCURS 200000 TIMES INDEXED BY WS-MSTR-IX.
015900         10  WS-MSTR-PHONE       PIC X(10).
016000         10  FILLER              PIC X(02).
016100*
016200 01  WS-COUNTERS.
016300     05  WS-ROWS-READ            PIC 9(09) COMP VALUE ZERO.
016400     05  WS-ROWS-DROPPED         PIC 9(09) COMP VALUE ZERO.
016500     05  WS-INVALID-FIRST-NAMES  PIC 9(09) COMP VALUE ZERO.
016600     05  WS-INVALID-LAST-NAMES   PIC 9(09) COMP VALUE ZERO.
016700     05  WS-ROWS-CLEANSED        PIC 9(09) COMP VALUE ZERO.
016800     05  WS-MASTER-COUNT         PIC 9(06) COMP VALUE ZERO.
016900     05  WS-MASTER-NEXT-ID       PIC 9(09) COMP VALUE ZERO.
017000     05  FILLER                  PIC X(04).
017100 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
017200     05  WS-CTR-DMP-1            PIC X(20).
017300     05  WS-CTR-DMP-2            PIC X(20).
017400*
017500*
017600 01  WS-SUMMARY-COUNTS.
017700     05  CNT-UNIQUE              PIC 9(09) COMP VALUE ZERO.
017800     05  CNT-DUPLICATE           PIC 9(09) COMP VALUE ZERO.
017900     05  CNT-INFILE              PIC 9(09) COMP VALUE ZERO.
018000     05  CNT-INFILE-DB           PIC 9(09) COMP VALUE ZERO.
018100     05  UNIQ-INFILE-EXTRA       PIC 9(09) COMP VALUE ZERO.
018200     05  UNIQ-INFILE-DB-EXTRA    PIC 9(09) COMP VALUE ZERO.
018300     05  FILLER                  PIC X(04).
018400*
018500 01  WS-SUMMARY-PERCENTS.
018600     05  PCT-UNIQUE              PIC 9(03)V99 VALUE ZERO.
018700     05  PCT-DUPLICATE           PIC 9(03)V99 VALUE ZERO.
018800     05  PCT-INFILE              PIC 9(03)V99 VALUE ZERO.
018900     05  PCT-INFILE-DB           PIC 9(03)V99 VALUE ZERO.
019000     05  FILLER                  PIC X(04).
019100*
019200 01  WS-SCAN-FIELDS.
019300     05  WS-SCAN-SUB             PIC 9(02) COMP VALUE ZERO.
019400     05  WS-CMP-SUB              PIC 9(05) COMP VALUE ZERO.
019500     05  WS-STR-PTR              PIC 9(03) COMP VALUE ZERO.
019600     05  WS-GEN-LEN              PIC 9(02) COMP VALUE ZERO.
019700     05  WS-GEN-FIELD            PIC X(60).
019800     05  WS-THIS-PHONE           PIC X(10).
019900     05  WS-COMPARE-PHONE        PIC X(10).
020000     05  FILLER                  PIC X(04).
020100*
020200 01  WS-CONTROL-COUNT-FIELDS.
020300     05  WS-CC-ROWS-READ         PIC 9(09).
020400     05  WS-CC-ROWS-DROPPED      PIC 9(09).
020500     05  WS-CC-INVALID-FIRST     PIC 9(09).
020600     05  WS-CC-INVALID-LAST      PIC 9(09).
020700     05  FILLER                  PIC X(04).
020800 01  WS-CC-FIELDS-IMAGE REDEFINES WS-CONTROL-COUNT-FIELDS
020900                                PIC X(40).
021000*
021100 PROCEDURE DIVISION.
021200*
021300 0000-MAIN-PARA.
021400     PERFORM 0100-INITIAL THRU 0100-INITIAL-EXIT.
021500     PERFORM 0200-LOAD-MASTER-TABLE.
021600     PERFORM 1000-LOAD-CLEAN-TABLE.
021700     PERFORM 2000-CLASSIFY-CANDIDATES.
021800     PERFORM 3000-WRITE-REPORT.
021900     IF DEDUP-ADD-TO-DB-MODE
022000         PERFORM 4000-APPEND-NEW-CANDIDATES
022100     END-IF.
022200     PERFORM 6000-COMPUTE-PERCENTAGES.
022300     PERFORM 9000-FINAL.
022400     STOP RUN.
022500*
022600 0100-INITIAL.
022700     OPEN INPUT  CLEAN-WORK
022800               CONTROL-COUNT-IN
022900               MASTER-DATASET.
023000*    2012-08-30 KTM - CR 12-077.  OPEN-FAILURE CHECKS FOR CLEAN-WORK
023100*    AND MASTER-DATASET WERE MISSING - A FAILED OPEN ON EITHER WENT
023200*    UNNOTICED UNTIL THE FIRST READ BEHAVED ODDLY.  BOTH NOW SET
023300*    THEIR EOF SWITCH AND FALL STRAIGHT THROUGH TO THE EXIT, THE
023400*    SAME GO TO PATTERN CNTCLEAN USES ON ITS OWN OPEN FAILURE.
023500     IF NOT WS-CLNWK-OK
023600        DISPLAY 'CNTDEDUP - UNABLE TO OPEN CLEAN-WORK, STATUS '
023700            WS-CLNWK-STATUS
023800        MOVE 'Y' TO WS-CLNWK-EOF-SWITCH
023900        MOVE 16 TO RETURN-CODE
024000        GO TO 0100-INITIAL-EXIT
024100    END-IF.
024200     IF NOT WS-MSTR-OK
024300        DISPLAY 'CNTDEDUP - UNABLE TO OPEN MASTER-DATASET, STATUS '
024400            WS-MSTR-STATUS
024500        MOVE 'Y' TO WS-MSTR-EOF-SWITCH
024600        MOVE 16 TO RETURN-CODE
024700        GO TO 0100-INITIAL-EXIT
024800    END-IF.
024900     IF NOT WS-CLNCNT-OK
025000         DISPLAY 'CNTDEDUP - UNABLE TO OPEN CONTROL-COUNT-IN, '
025100             'STATUS ' WS-CLNCNT-STATUS
025200         MOVE 16 TO RETURN-CODE
025300         STOP RUN
025400     END-IF.
025500     READ CONTROL-COUNT-IN
025600         AT END
025700             DISPLAY 'CNTDEDUP - CONTROL-COUNT-IN IS EMPTY'
025800             MOVE 16 TO RETURN-CODE
025900             STOP RUN
026000     END-READ.
026100     UNSTRING CLNCNT-RECORD DELIMITED BY ','
026200         INTO WS-CC-ROWS-READ    WS-CC-ROWS-DROPPED
026300              WS-CC-INVALID-FIRST WS-CC-INVALID-LAST
026400     END-UNSTRING.
026500     MOVE WS-CC-ROWS-READ        TO WS-ROWS-READ.
026600     MOVE WS-CC-ROWS-DROPPED     TO WS-ROWS-DROPPED.
026700     MOVE WS-CC-INVALID-FIRST    TO WS-INVALID-FIRST-NAMES.
026800     MOVE WS-CC-INVALID-LAST     TO WS-INVALID-LAST-NAMES.
026900     CLOSE CONTROL-COUNT-IN.
027000 0100-INITIAL-EXIT.
027100    EXIT.
027200*
027300******************************************************************
027400*    0200 LOADS EVERY PHONE NUMBER CURRENTLY ON THE MASTER INTO
027500*    A SEARCHED WORKING-STORAGE TABLE, AND REMEMBERS THE HIGHEST
027600*    MASTER-ID SEEN SO NEW RECORDS CAN BE NUMBERED ON AFTER IT.
027700******************************************************************
027800 0200-LOAD-MASTER-TABLE.
027900     PERFORM 0210-READ-MASTER.
028000     PERFORM 0220-LOAD-ONE-MASTER-ENTRY
028100         UNTIL WS-MSTR-IS-EOF.
028200     CLOSE MASTER-DATASET.
028300*
028400 0210-READ-MASTER.
028500     READ MASTER-DATASET
028600         AT END
028700             MOVE 'Y' TO WS-MSTR-EOF-SWITCH
028800     END-READ.
028900*
029000 0220-LOAD-ONE-MASTER-ENTRY.
029100     ADD 1 TO WS-MASTER-COUNT.
029200     MOVE CNTM-PHONE TO WS-MSTR-PHONE(WS-MASTER-COUNT).
029300     IF CNTM-MASTER-ID > WS-MASTER-NEXT-ID
029400         MOVE CNTM-MASTER-ID TO WS-MASTER-NEXT-ID
029500     END-IF.
029600     PERFORM 0210-READ-MASTER.
029700*
029800******************************************************************
029900*    1000 READS THE CLEANSED-WORK FILE INTO WS-CAND-TABLE, ONE
030000*    ENTRY PER ROW, IN THE ORIGINAL ORDER.  A CNTR-CONTACT-RECORD
030100*    OCCUPIES 346 BYTES IN THE FIXED ORDER TITLE(10) FIRST-NAME
030200*    (50) LAST-NAME(50) PHONE(10) EMAIL(60) ADDRESS(60) CITY(30)
030300*    POSTCODE(8) DOB(10) SUPPLIER(30) BSC(8) DELIVERY(10) FILLER
030400*    (10) - SEE COPYBOOK CNTREC.  PHONE FALLS AT RELATIVE
030500*    POSITION 111 FOR 10 BYTES AND SUPPLIER AT 289 FOR 30 BYTES;
030600*    THOSE TWO ARE THE ONLY OFFSETS THIS STEP NEEDS TO KNOW.
030700*    A MISSING PHONE OR SUPPLIER HERE MEANS CNTCLEAN'S REQUIRED-
030800*    COLUMN DROP DID NOT RUN, OR THIS STEP IS OUT OF STEP WITH
030900*    THAT ONE - EITHER WAY IT IS TREATED AS FATAL (SEE CHANGE 03
031000*    ABOVE).
031100******************************************************************
031200 1000-LOAD-CLEAN-TABLE.
031300     PERFORM 1010-READ-CLEAN-WORK.
031400     PERFORM 1020-LOAD-ONE-CANDIDATE
031500         UNTIL WS-CLNWK-IS-EOF.
031600     CLOSE CLEAN-WORK.
031700*
031800 1010-READ-CLEAN-WORK.
031900     READ CLEAN-WORK
032000         AT END
032100             MOVE 'Y' TO WS-CLNWK-EOF-SWITCH
032200     END-READ.
032300*
032400 1020-LOAD-ONE-CANDIDATE.
032500*    2012-08-30 KTM - CR 12-077.  DRIVE OFF CNTRULE-IS-REQUIRED,
032600*    SAME AS CNTCLEAN, SO THE TWO STEPS CANNOT DRIFT APART ON
032700*    WHICH COLUMNS ARE MANDATORY.
032800     IF (CNTRULE-IS-REQUIRED(CNTRULE-COL-PHONE)
032900             AND CNTR-PHONE = SPACES)
033000         OR (CNTRULE-IS-REQUIRED(CNTRULE-COL-SUPPLIER)
033100             AND CNTR-SUPPLIER = SPACES)
033200         DISPLAY 'CNTDEDUP - REQUIRED COLUMN MISSING ON A '
033300             'CLEANSED ROW - ABORTING RUN'
033400         MOVE 16 TO RETURN-CODE
033500         STOP RUN
033600     END-IF.
033700     ADD 1 TO WS-ROWS-CLEANSED.
033800     MOVE CLEAN-WORK-RECORD TO WS-CAND-CONTACT(WS-ROWS-CLEANSED).
033900     PERFORM 1010-READ-CLEAN-WORK.
034000*
034100******************************************************************
034200*    2000 WALKS THE CANDIDATE TABLE ONCE, ONE CANDIDATE AT A TIME.
034300*    FOR EACH ONE IT COUNTS HOW MANY TIMES THAT PHONE APPEARS IN
034400*    THE FILE AND FLAGS WHETHER THIS IS THE FIRST OCCURRENCE,
034500*    SEARCHES THAT PHONE AGAINST THE MASTER TABLE, AND DERIVES
034600*    THE RESULT FROM THOSE TWO FACTS PER THE CLASSIFICATION TABLE
034700*    IN THE FEED SPEC.
034800******************************************************************
034900 2000-CLASSIFY-CANDIDATES.
035000*    2012-08-30 KTM - CR 12-077.  WAS THREE SEPARATE FULL-TABLE
035100*    PASSES (COUNT, THEN MATCH, THEN DERIVE) EACH WITH ITS OWN
035200*    VARYING PERFORM - SINCE NONE OF THE THREE STEPS FOR ONE
035300*    CANDIDATE DEPENDS ON ANOTHER CANDIDATE HAVING ALREADY BEEN
035400*    CLASSIFIED, THEY ARE NOW ONE PASS, ONE CANDIDATE AT A TIME,
035500*    PERFORMED AS A SINGLE THRU RANGE THE SAME WAY CNTCLEAN RUNS
035600*    ITS PER-COLUMN EDITORS.
035700     PERFORM 2100-COUNT-ONE-CANDIDATE THRU 2600-DERIVE-ONE-RESULT-EXIT
035800         VARYING WS-CAND-IX FROM 1 BY 1
035900         UNTIL WS-CAND-IX > WS-ROWS-CLEANSED.
036000*
036100 2100-COUNT-ONE-CANDIDATE.
036200*    WS-THIS-PHONE IS SET FROM THE FLAT CANDIDATE IMAGE AT THE
036300*    SAME RELATIVE POSITION 111 NOTED IN THE 1000 BANNER ABOVE -
036400*    2700 BELOW THEN COMPARES EVERY OTHER CANDIDATE'S PHONE
036500*    AGAINST IT TO BUILD THE OCCURRENCE COUNT AND FIRST-FLAG.
036600     MOVE WS-CAND-CONTACT(WS-CAND-IX) (111:10) TO WS-THIS-PHONE.
036700     MOVE ZERO TO WS-CAND-OCCURS(WS-CAND-IX).
036800     MOVE 'Y' TO WS-CAND-FIRST-SWITCH(WS-CAND-IX).
036900     PERFORM 2700-COMPARE-ONE-OTHER
037000         VARYING WS-CMP-SUB FROM 1 BY 1
037100         UNTIL WS-CMP-SUB > WS-ROWS-CLEANSED.
037200*
037300 2400-MATCH-ONE-CANDIDATE.
037400*    SEARCH AGAINST THE MASTER PHONE TABLE LOADED BY 0200 ABOVE -
037500*    A ZERO-ENTRY MASTER (FIRST RUN AGAINST AN EMPTY DATASET)
037600*    SKIPS THE SEARCH ENTIRELY RATHER THAN SEARCHING AN EMPTY
037700*    TABLE, SINCE A SEARCH VARYING AGAINST ZERO OCCURRENCES IS
037800*    AN UNPREDICTABLE OPERATION ON SOME COMPILERS.
037900     MOVE WS-CAND-CONTACT(WS-CAND-IX) (111:10) TO WS-THIS-PHONE.
038000     MOVE 'N' TO WS-CAND-MATCH-SWITCH(WS-CAND-IX).
038100     IF WS-MASTER-COUNT > ZERO
038200         SEARCH WS-MSTR-ENTRY
038300             VARYING WS-MSTR-IX
038400             AT END
038500                 CONTINUE
038600             WHEN WS-MSTR-PHONE(WS-MSTR-IX) = WS-THIS-PHONE
038700                 MOVE 'Y' TO WS-CAND-MATCH-SWITCH(WS-CAND-IX)
038800         END-SEARCH
038900     END-IF.
039000*
039100******************************************************************
039200*    RESULT CLASSIFICATION -
039300*        OCCURS = 1, NOT MATCHED    -  UNIQUE
039400*        OCCURS = 1, MATCHED        -  DUPLICATE
039500*        OCCURS > 1, NOT MATCHED    -  IN-FILE
039600*        OCCURS > 1, MATCHED        -  IN-FILE & DB
039700*    THE "EXTRA" COUNTERS ADD ONE FOR EVERY IN-FILE/IN-FILE&DB
039800*    ROW THAT IS NOT THE FIRST OCCURRENCE OF ITS PHONE.
039900******************************************************************
040000 2600-DERIVE-ONE-RESULT.
040100     IF WS-CAND-OCCURS(WS-CAND-IX) > 1
040200         IF WS-CAND-MATCHED-MASTER(WS-CAND-IX)
040300             MOVE 'In-file & DB' TO WS-CAND-RESULT(WS-CAND-IX)
040400             ADD 1 TO CNT-INFILE-DB
040500             IF NOT WS-CAND-IS-FIRST(WS-CAND-IX)
040600                 ADD 1 TO UNIQ-INFILE-DB-EXTRA
040700             END-IF
040800         ELSE
040900             MOVE 'In-file'      TO WS-CAND-RESULT(WS-CAND-IX)
041000             ADD 1 TO CNT-INFILE
041100             IF NOT WS-CAND-IS-FIRST(WS-CAND-IX)
041200                 ADD 1 TO UNIQ-INFILE-EXTRA
041300             END-IF
041400         END-IF
041500     ELSE
041600         IF WS-CAND-MATCHED-MASTER(WS-CAND-IX)
041700             MOVE 'Duplicate'    TO WS-CAND-RESULT(WS-CAND-IX)
041800             ADD 1 TO CNT-DUPLICATE
041900         ELSE
042000             MOVE 'Unique'       TO WS-CAND-RESULT(WS-CAND-IX)
042100             ADD 1 TO CNT-UNIQUE
042200         END-IF
042300     END-IF.
042400 2600-DERIVE-ONE-RESULT-EXIT.
042500     EXIT.
042600*
042700******************************************************************
042800*    2700 IS THE NESTED FULL-TABLE SCAN 2100 CALLS TO COUNT HOW
042900*    MANY CANDIDATES SHARE WS-CAND-IX'S PHONE AND TO DECIDE IF
043000*    WS-CAND-IX IS THE FIRST OF THEM - MOVED OUT FROM BETWEEN
043100*    2100 AND 2400 SO IT DOES NOT FALL INSIDE THE 2100 THRU 2600
043200*    RANGE ABOVE AND GET EXECUTED A SECOND TIME PER CANDIDATE.
043300******************************************************************
043400 2700-COMPARE-ONE-OTHER.
043500     MOVE WS-CAND-CONTACT(WS-CMP-SUB) (111:10) TO WS-COMPARE-PHONE.
043600     IF WS-COMPARE-PHONE = WS-THIS-PHONE
043700         ADD 1 TO WS-CAND-OCCURS(WS-CAND-IX)
043800         IF WS-CMP-SUB < WS-CAND-IX
043900             MOVE 'N' TO WS-CAND-FIRST-SWITCH(WS-CAND-IX)
044000         END-IF
044100     END-IF.
044200*
044300******************************************************************
044400*    3000 WRITES REPORT-OUT - EVERY CANDIDATE, ORIGINAL ORDER,
044500*    HEADER FIRST.
044600******************************************************************
044700 3000-WRITE-REPORT.
044800*    HEADER LINE IS HARD-CODED TO THE CNTREC COLUMN NAMES PLUS
044900*    RESULT - IF CNTREC EVER GROWS A COLUMN THIS HEADER AND
045000*    3200-BUILD-CSV-BODY BELOW BOTH HAVE TO CHANGE TOGETHER.
045100     OPEN OUTPUT REPORT-OUT.
045200     MOVE 'Title,First Name,Last Name,Phone,Email,Address,'
045300         TO REPORT-OUT-RECORD.
045400     STRING 'City,Postcode,DOB,Supplier,BSC,Delivery,Result'
045500         DELIMITED BY SIZE
045600         INTO REPORT-OUT-RECORD
045700         WITH POINTER WS-STR-PTR
045800     END-STRING.
045900     WRITE REPORT-OUT-RECORD.
046000     PERFORM 3100-WRITE-ONE-REPORT-LINE
046100         VARYING WS-CAND-IX FROM 1 BY 1
046200         UNTIL WS-CAND-IX > WS-ROWS-CLEANSED.
046300     CLOSE REPORT-OUT.
046400*
046500 3100-WRITE-ONE-REPORT-LINE.
046600*    MOVES THE FLAT CANDIDATE IMAGE BACK INTO THE CNTREC FIELDS
046700*    VIA CLEAN-WORK-RECORD SO 3200 CAN BUILD THE CSV BODY OFF
046800*    THE NAMED FIELDS RATHER THAN RAW RELATIVE POSITIONS.
046900     MOVE WS-CAND-CONTACT(WS-CAND-IX) TO CLEAN-WORK-RECORD.
047000     PERFORM 3200-BUILD-CSV-BODY.
047100     STRING ',' WS-CAND-RESULT(WS-CAND-IX)
047200         DELIMITED BY SIZE
047300         INTO REPORT-OUT-RECORD
047400         WITH POINTER WS-STR-PTR
047500     END-STRING.
047600     WRITE REPORT-OUT-RECORD.
047700*
047800******************************************************************
047900*    3200 REBUILDS THE 12 CANONICAL COLUMNS AS A COMMA-DELIMITED
048000*    LINE, TRIMMING EACH FIXED-WIDTH FIELD'S TRAILING SPACES.
048100*    USED BY BOTH REPORT-OUT (WHICH ADDS RESULT AFTER) AND
048200*    RESULT-OUT (WHICH DOES NOT).
048300******************************************************************
048400 3200-BUILD-CSV-BODY.
048500     MOVE SPACES TO REPORT-OUT-RECORD.
048600     MOVE 1 TO WS-STR-PTR.
048700     MOVE CNTR-TITLE      TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
048800     MOVE CNTR-FIRST-NAME TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
048900     MOVE CNTR-LAST-NAME  TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049000     MOVE CNTR-PHONE      TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049100     MOVE CNTR-EMAIL      TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049200     MOVE CNTR-ADDRESS    TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049300     MOVE CNTR-CITY       TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049400     MOVE CNTR-POSTCODE   TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049500     MOVE CNTR-DOB        TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049600     MOVE CNTR-SUPPLIER   TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049700     MOVE CNTR-BSC        TO WS-GEN-FIELD. PERFORM 3210-EMIT-FIELD.
049800     MOVE CNTR-DELIVERY   TO WS-GEN-FIELD. PERFORM 3220-EMIT-LAST.
049900*
050000 3210-EMIT-FIELD.
050100*    ONE CSV FIELD PLUS ITS TRAILING COMMA - CALLER HAS ALREADY
050200*    MOVED THE COLUMN TO WS-GEN-FIELD.
050300     PERFORM 3230-TRIM-GEN-FIELD.
050400     STRING WS-GEN-FIELD(1:WS-GEN-LEN) ','
050500         DELIMITED BY SIZE
050600         INTO REPORT-OUT-RECORD
050700         WITH POINTER WS-STR-PTR
050800     END-STRING.
050900*
051000 3220-EMIT-LAST.
051100*    SAME AS 3210 ABOVE BUT WITH NO TRAILING COMMA - DELIVERY IS
051200*    ALWAYS THE LAST COLUMN ON THE LINE.
051300     PERFORM 3230-TRIM-GEN-FIELD.
051400     STRING WS-GEN-FIELD(1:WS-GEN-LEN)
051500         DELIMITED BY SIZE
051600         INTO REPORT-OUT-RECORD
051700         WITH POINTER WS-STR-PTR
051800     END-STRING.
051900*
052000 3230-TRIM-GEN-FIELD.
052100*    SETS WS-GEN-LEN TO WS-GEN-FIELD'S LENGTH WITH TRAILING
052200*    SPACES REMOVED - A BLANK FIELD STILL EMITS ONE BYTE SO THE
052300*    COMMA-DELIMITED COLUMN POSITIONS LINE UP WHEN THE LINE IS
052400*    READ BACK.
052500     MOVE 60 TO WS-GEN-LEN.
052600     IF WS-GEN-FIELD = SPACES
052700         MOVE 1 TO WS-GEN-LEN
052800     ELSE
052900         PERFORM 3235-BACK-UP-ONE
053000             VARYING WS-GEN-LEN FROM 60 BY -1
053100             UNTIL WS-GEN-LEN = 1
053200                 OR WS-GEN-FIELD(WS-GEN-LEN:1) NOT = SPACE
053300     END-IF.
053400*
053500 3235-BACK-UP-ONE.
053600     CONTINUE.
053700*
053800******************************************************************
053900*    4000 (ADD-TO-DB MODE ONLY) APPENDS EACH CANDIDATE THAT IS
054000*    BOTH THE FIRST OCCURRENCE OF ITS PHONE AND NOT ALREADY ON
054100*    THE MASTER TO MASTER-DATASET, AND ECHOES IT TO RESULT-OUT.
054200******************************************************************
054300 4000-APPEND-NEW-CANDIDATES.
054400*    UPSI-0 GATES THIS PARAGRAPH IN 0000-MAIN-PARA - CHECK-ONLY
054500*    RUNS NEVER OPEN MASTER-DATASET FOR EXTEND OR WRITE TO
054600*    RESULT-OUT.
054700     OPEN EXTEND MASTER-DATASET.
054800     OPEN OUTPUT RESULT-OUT.
054900     PERFORM 4100-APPEND-ONE-CANDIDATE
055000         VARYING WS-CAND-IX FROM 1 BY 1
055100         UNTIL WS-CAND-IX > WS-ROWS-CLEANSED.
055200     CLOSE MASTER-DATASET
055300           RESULT-OUT.
055400*
055500 4100-APPEND-ONE-CANDIDATE.
055600*    ONLY A CANDIDATE THAT IS BOTH THE FIRST OCCURRENCE OF ITS
055700*    PHONE AND NOT ALREADY ON THE MASTER GETS A NEW MASTER-ID -
055800*    A LATER IN-FILE DUPLICATE OF AN ALREADY-APPENDED PHONE MUST
055900*    NOT ALSO BE APPENDED.
056000     IF WS-CAND-IS-FIRST(WS-CAND-IX)
056100        AND NOT WS-CAND-MATCHED-MASTER(WS-CAND-IX)
056200         ADD 1 TO WS-MASTER-NEXT-ID
056300         MOVE WS-MASTER-NEXT-ID TO CNTM-MASTER-ID
056400         MOVE WS-CAND-CONTACT(WS-CAND-IX) TO CNTM-CONTACT
056500         WRITE MASTER-DATASET-RECORD
056600         MOVE WS-CAND-CONTACT(WS-CAND-IX) TO CLEAN-WORK-RECORD
056700         PERFORM 3200-BUILD-CSV-BODY
056800         MOVE REPORT-OUT-RECORD TO RESULT-OUT-RECORD
056900         WRITE RESULT-OUT-RECORD
057000     END-IF.
057100*
057200******************************************************************
057300*    6000 TURNS THE RAW COUNTS INTO PERCENTAGES OF ROWS CLEANSED,
057400*    ROUNDED HALF-UP TO TWO DECIMALS (SEE CHANGE 06 ABOVE).
057500******************************************************************
057600 6000-COMPUTE-PERCENTAGES.
057700*    GUARDED BY WS-ROWS-CLEANSED > ZERO SO AN EMPTY CLEANSED
057800*    TABLE DOES NOT DIVIDE BY ZERO ON A RUN WITH NOTHING TO
057900*    REPORT.
058000     IF WS-ROWS-CLEANSED > ZERO
058100         COMPUTE PCT-UNIQUE ROUNDED =
058200             (CNT-UNIQUE / WS-ROWS-CLEANSED) * 100
058300         COMPUTE PCT-DUPLICATE ROUNDED =
058400             (CNT-DUPLICATE / WS-ROWS-CLEANSED) * 100
058500         COMPUTE PCT-INFILE ROUNDED =
058600             (CNT-INFILE / WS-ROWS-CLEANSED) * 100
058700         COMPUTE PCT-INFILE-DB ROUNDED =
058800             (CNT-INFILE-DB / WS-ROWS-CLEANSED) * 100
058900     END-IF.
059000*
059100 9000-FINAL.
059200     DISPLAY 'CNTDEDUP - ROWS READ          ' WS-ROWS-READ.
059300     DISPLAY 'CNTDEDUP - ROWS DROPPED       ' WS-ROWS-DROPPED.
059400     DISPLAY 'CNTDEDUP - ROWS CLEANSED      ' WS-ROWS-CLEANSED.
059500     DISPLAY 'CNTDEDUP - UNIQUE             ' CNT-UNIQUE
059600             ' (' PCT-UNIQUE '%)'.
059700     DISPLAY 'CNTDEDUP - DUPLICATE          ' CNT-DUPLICATE
059800             ' (' PCT-DUPLICATE '%)'.
059900     DISPLAY 'CNTDEDUP - IN-FILE            ' CNT-INFILE
060000             ' (' PCT-INFILE '%)'.
060100     DISPLAY 'CNTDEDUP - IN-FILE & DB       ' CNT-INFILE-DB
060200             ' (' PCT-INFILE-DB '%)'.
060300     DISPLAY 'CNTDEDUP - IN-FILE EXTRA      ' UNIQ-INFILE-EXTRA.
060400     DISPLAY 'CNTDEDUP - IN-FILE & DB EXTRA ' UNIQ-INFILE-DB-EXTRA.
