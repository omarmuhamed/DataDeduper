000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNTXTRCT.
000300 AUTHOR.  K T MASON.
000400 INSTALLATION.  MIDSTATE DATA CENTER - INTAKE SYSTEMS GROUP.
000500 DATE-WRITTEN.  2002-10-04.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    CNTXTRCT                                                    *
001100*    CONTACT INTAKE - MASTER EXTRACT STEP                        *
001200*                                                                *
001300*    WRITES THE MASTER CONTACT DATASET BACK OUT AS A DELIMITED,  *
001400*    LABEL-HEADED FILE FOR DOWNSTREAM CONSUMERS WHO CANNOT READ  *
001500*    OUR FIXED MASTER LAYOUT DIRECTLY.  THE MASTER IS ALREADY    *
001600*    MAINTAINED IN ASCENDING ID ORDER BY CNTDEDUP, SO THIS STEP  *
001700*    JUST READS IT STRAIGHT THROUGH.                             *
001800*                                                                *
001900*    A SINGLE RUN CAN COVER A MASTER OF ANY SIZE WITHOUT         *
002000*    PRODUCING ONE UNWORKABLY LARGE OUTPUT FILE - EVERY 1,000,000*
002100*    DETAIL RECORDS THE STEP CLOSES THE CURRENT PART AND OPENS   *
002200*    THE NEXT ONE, EACH WITH ITS OWN LABEL HEADER, THE SAME WAY  *
002300*    MKCONT NUMBERS ITS OUTPUT FILES BY DATA-NAME RATHER THAN BY *
002400*    LITERAL.                                                    *
002500*                                                                *
002600*    CHANGE LOG.
002700*    01  2002-10-04  KTM   ORIGINAL PROGRAM.
002800*    02  2004-01-12  KTM   MASTER-ID WIDENED 9(07) TO 9(09) TO
002900*                          MATCH CNTMSTR - NO LOGIC CHANGE HERE.
003000*    03  2009-05-19  KTM   PART SIZE LOWERED FROM 2,000,000 TO
003100*                          1,000,000 RECORDS PER DOWNSTREAM
003200*                          VENDOR'S FILE-SIZE LIMIT.
003300*    04  2012-08-30  KTM   WS-MSTR-EOF-SWITCH IS NOW 77-LEVEL
003400*                          INSTEAD OF 01 - IT IS NOT PART OF A
003500*                          GROUP.  CR 12-077 CLEANUP.
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT MASTER-DATASET  ASSIGN TO CNTMSTR
004500                            ORGANIZATION SEQUENTIAL
004600                            FILE STATUS  WS-MSTR-STATUS.
004700     SELECT EXTRACT-OUT     ASSIGN WS-EXTR-DSNAME
004800                            ORGANIZATION LINE SEQUENTIAL
004900                            FILE STATUS  WS-EXTR-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  MASTER-DATASET
005400     LABEL RECORDS ARE STANDARD.
005500 01  MASTER-DATASET-RECORD.
005600     COPY CNTMSTR.
005700*
005800 FD  EXTRACT-OUT
005900     LABEL RECORDS ARE STANDARD.
006000 01  EXTRACT-OUT-RECORD          PIC X(380).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400*    STANDALONE SWITCH - 77-LEVEL, SINCE IT IS NOT PART OF A
006500*    LARGER GROUP.  MUST COME BEFORE THE 01'S BELOW.
006600 77  WS-MSTR-EOF-SWITCH          PIC X(01) VALUE 'N'.
006700     88  WS-MSTR-IS-EOF                   VALUE 'Y'.
006800*
006900 01  WS-MSTR-STATUS              PIC X(02).
007000     88  WS-MSTR-OK                      VALUE '00' THRU '09'.
007100     88  WS-MSTR-EOF                     VALUE '10'.
007200 01  WS-EXTR-STATUS              PIC X(02).
007300     88  WS-EXTR-OK                      VALUE '00' THRU '09'.
007400*
007500*    OUTPUT FILE IS ASSIGNED BY DATA-NAME SO A NEW PART CAN BE
007600*    OPENED UNDER A NEW NAME WITHOUT RECOMPILING - SEE MKCONT'S
007700*    CONTACT-FILESPEC FOR WHERE THIS SHOP PICKED UP THE HABIT.
007800*
007900 01  WS-EXTR-DSNAME              PIC X(13).
008000 01  WS-EXTR-DSNAME-R REDEFINES WS-EXTR-DSNAME.
008100     05  WS-EXTR-DSN-STEM        PIC X(07).
008200     05  WS-EXTR-DSN-PART        PIC 9(02).
008300     05  WS-EXTR-DSN-SUFFIX      PIC X(04).
008400*
008500 01  WS-COUNTERS.
008600     05  WS-PART-NUM             PIC 9(02) COMP VALUE ZERO.
008700     05  WS-PART-COUNT           PIC 9(07) COMP VALUE ZERO.
008800     05  WS-ROWS-EXTRACTED       PIC 9(09) COMP VALUE ZERO.
008900     05  FILLER                  PIC X(04).
009000 01  WS-COUNTERS-IMAGE REDEFINES WS-COUNTERS PIC X(22).
009100*
009200 01  WS-SCAN-FIELDS.
009300     05  WS-STR-PTR              PIC 9(03) COMP VALUE ZERO.
009400     05  WS-GEN-LEN              PIC 9(02) COMP VALUE ZERO.
009500     05  WS-GEN-FIELD            PIC X(60).
009600     05  FILLER                  PIC X(04).
009700 01  WS-SCAN-FIELDS-DUMP REDEFINES WS-SCAN-FIELDS.
009800     05  FILLER                  PIC X(09).
009900     05  WS-GEN-FIELD-DMP        PIC X(60).
010000*
010100*    2012-08-30 KTM - CR 12-077.  THE 12 CANONICAL VALUES FOR THE
010200*    CURRENT MASTER RECORD ARE NOW MOVED INTO A TABLE BEFORE THEY
010300*    ARE EMITTED, THE SAME WAY CNTCMAP BUILDS WS-CANON-VALUES,
010400*    SO 3000 BELOW CAN DRIVE THE COMMA-JOIN WITH ONE VARYING
010500*    PERFORM INSTEAD OF TWELVE SEPARATE PARAGRAPH CALLS.
010600 01  WS-DETAIL-FIELDS.
010700     05  WS-DETAIL-VALUE OCCURS 12 TIMES INDEXED BY WS-DETAIL-IX
010800                                 PIC X(60).
010900     05  FILLER                  PIC X(04).
011000 01  WS-DETAIL-FIELDS-IMAGE REDEFINES WS-DETAIL-FIELDS
011100                                 PIC X(724).
011200*
011300 PROCEDURE DIVISION.
011400*
011500 0000-MAIN-PARA.
011600*    TOP-LEVEL FLOW - OPEN THE MASTER AND FIRST OUTPUT PART,
011700*    THEN WALK THE MASTER STRAIGHT THROUGH UNTIL EOF.  THE
011800*    MASTER IS READ IN THE ORDER CNTDEDUP LEFT IT - ASCENDING
011900*    MASTER-ID - SO NO SORT STEP IS NEEDED HERE.
012000     PERFORM 0100-INITIAL THRU 0100-INITIAL-EXIT.
012100     PERFORM 1000-READ-MASTER.
012200     PERFORM 2000-PROCESS-ONE-RECORD
012300         UNTIL WS-MSTR-IS-EOF.
012400     PERFORM 9000-FINAL.
012500     STOP RUN.
012600*
012700 0100-INITIAL.
012800*    2012-08-30 KTM - CR 12-077.  A FAILED OPEN USED TO STOP RUN
012900*    OUTRIGHT - NOW SETS THE EOF SWITCH AND FALLS THROUGH TO THE
013000*    EXIT, THE SAME GO TO PATTERN CNTCLEAN AND CNTDEDUP USE.
013100     OPEN INPUT MASTER-DATASET.
013200     IF NOT WS-MSTR-OK
013300         DISPLAY 'CNTXTRCT - UNABLE TO OPEN MASTER-DATASET, '
013400             'STATUS ' WS-MSTR-STATUS
013500         MOVE 'Y' TO WS-MSTR-EOF-SWITCH
013600         MOVE 16 TO RETURN-CODE
013700         GO TO 0100-INITIAL-EXIT
013800     END-IF.
013900     MOVE 'EXTRACT' TO WS-EXTR-DSN-STEM.
014000     MOVE '.DAT'    TO WS-EXTR-DSN-SUFFIX.
014100     MOVE 1         TO WS-PART-NUM.
014200     PERFORM 0200-OPEN-NEW-PART.
014300 0100-INITIAL-EXIT.
014400     EXIT.
014500*
014600******************************************************************
014700*    0200 OPENS THE NEXT PART UNDER A NEWLY BUILT DATA-NAME AND
014800*    WRITES ITS LABEL HEADER.  CALLED ONCE AT STARTUP AND AGAIN
014900*    EVERY TIME THE CURRENT PART FILLS.                          *
015000******************************************************************
015100 0200-OPEN-NEW-PART.
015200*    A FAILED OPEN HERE STAYS A HARD STOP RUN, NOT THE GO TO
015300*    PATTERN ABOVE - A PART FILE FAILING TO OPEN PART-WAY
015400*    THROUGH THE MASTER MEANS THE OUTPUT SET IS ALREADY
015500*    INCOMPLETE AND THERE IS NOTHING SAFE LEFT TO FINISH.
015600     MOVE WS-PART-NUM TO WS-EXTR-DSN-PART.
015700     OPEN OUTPUT EXTRACT-OUT.
015800     IF NOT WS-EXTR-OK
015900         DISPLAY 'CNTXTRCT - UNABLE TO OPEN ' WS-EXTR-DSNAME
016000             ', STATUS ' WS-EXTR-STATUS
016100         MOVE 16 TO RETURN-CODE
016200         STOP RUN
016300     END-IF.
016400     PERFORM 0300-WRITE-HEADER-LINE.
016500     MOVE ZERO TO WS-PART-COUNT.
016600*
016700 0300-WRITE-HEADER-LINE.
016800*    SAME COLUMN HEADER CNTCLEAN AND CNTCMAP WRITE - KEPT
016900*    IDENTICAL SO A DOWNSTREAM TOOL CANNOT TELL WHICH INTAKE
017000*    STEP PRODUCED A GIVEN FILE FROM THE HEADER ALONE.
017100     MOVE 'Title,First Name,Last Name,Phone,Email,Address,'
017200         TO EXTRACT-OUT-RECORD.
017300     STRING 'City,Postcode,DOB,Supplier,BSC,Delivery'
017400         DELIMITED BY SIZE
017500         INTO EXTRACT-OUT-RECORD
017600         WITH POINTER WS-STR-PTR
017700     END-STRING.
017800     WRITE EXTRACT-OUT-RECORD.
017900*
018000 1000-READ-MASTER.
018100*    ONE MASTER RECORD IN, ONE DETAIL LINE OUT - THIS STEP
018200*    NEVER SKIPS OR MERGES MASTER RECORDS.
018300     READ MASTER-DATASET
018400         AT END
018500             MOVE 'Y' TO WS-MSTR-EOF-SWITCH
018600     END-READ.
018700*
018800 2000-PROCESS-ONE-RECORD.
018900*    THE PART-SIZE CHECK RUNS BEFORE THE DETAIL LINE IS
019000*    WRITTEN, NOT AFTER, SO A PART NEVER HOLDS MORE THAN
019100*    1,000,000 DETAIL RECORDS - SEE CHANGE 03 ABOVE.
019200     IF WS-PART-COUNT = 1000000
019300         CLOSE EXTRACT-OUT
019400         ADD 1 TO WS-PART-NUM
019500         PERFORM 0200-OPEN-NEW-PART
019600     END-IF.
019700     PERFORM 3000-WRITE-DETAIL-LINE.
019800     ADD 1 TO WS-PART-COUNT.
019900     ADD 1 TO WS-ROWS-EXTRACTED.
020000     PERFORM 1000-READ-MASTER.
020100*
020200******************************************************************
020300*    3000 REBUILDS THE 12 CANONICAL COLUMNS FROM THE MASTER
020400*    RECORD AS A COMMA-DELIMITED LINE, TRIMMING EACH FIXED-WIDTH
020500*    FIELD'S TRAILING SPACES.  THE MASTER-ID ITSELF IS NEVER
020600*    WRITTEN OUT - IT IS AN INTERNAL KEY, NOT A BUSINESS FIELD.
020700******************************************************************
020800******************************************************************
020900*    2012-08-30 KTM - CR 12-077.  USED TO MAKE ELEVEN CALLS TO
021000*    3100-EMIT-FIELD AND A TWELFTH TO 3200-EMIT-LAST (JUST TO
021100*    LEAVE OFF THE TRAILING COMMA).  THE 12 VALUES NOW GO INTO
021200*    WS-DETAIL-VALUE FIRST, AND ONE VARYING PERFORM JOINS THEM -
021300*    3200-EMIT-LAST IS GONE, 3100-EMIT-FIELD ITSELF NOW CHECKS
021400*    FOR THE LAST COLUMN.
021500******************************************************************
021600 3000-WRITE-DETAIL-LINE.
021700     MOVE SPACES TO EXTRACT-OUT-RECORD.
021800     MOVE 1 TO WS-STR-PTR.
021900     MOVE CNTM-TITLE      TO WS-DETAIL-VALUE(01).
022000     MOVE CNTM-FIRST-NAME TO WS-DETAIL-VALUE(02).
022100     MOVE CNTM-LAST-NAME  TO WS-DETAIL-VALUE(03).
022200     MOVE CNTM-PHONE      TO WS-DETAIL-VALUE(04).
022300     MOVE CNTM-EMAIL      TO WS-DETAIL-VALUE(05).
022400     MOVE CNTM-ADDRESS    TO WS-DETAIL-VALUE(06).
022500     MOVE CNTM-CITY       TO WS-DETAIL-VALUE(07).
022600     MOVE CNTM-POSTCODE   TO WS-DETAIL-VALUE(08).
022700     MOVE CNTM-DOB        TO WS-DETAIL-VALUE(09).
022800     MOVE CNTM-SUPPLIER   TO WS-DETAIL-VALUE(10).
022900     MOVE CNTM-BSC        TO WS-DETAIL-VALUE(11).
023000     MOVE CNTM-DELIVERY   TO WS-DETAIL-VALUE(12).
023100     PERFORM 3100-EMIT-FIELD THRU 3100-EMIT-FIELD-EXIT
023200         VARYING WS-DETAIL-IX FROM 1 BY 1 UNTIL WS-DETAIL-IX > 12.
023300     WRITE EXTRACT-OUT-RECORD.
023400*
023500******************************************************************
023600*    3100 TRIMS AND JOINS ONE CANONICAL FIELD ONTO THE OUTPUT
023700*    LINE, ADDING THE COMMA SEPARATOR EXCEPT AFTER THE 12TH AND
023800*    LAST COLUMN.
023900******************************************************************
024000 3100-EMIT-FIELD.
024100     MOVE WS-DETAIL-VALUE(WS-DETAIL-IX) TO WS-GEN-FIELD.
024200     PERFORM 3300-TRIM-LENGTH.
024300     STRING WS-GEN-FIELD(1:WS-GEN-LEN)
024400         DELIMITED BY SIZE
024500         INTO EXTRACT-OUT-RECORD
024600         WITH POINTER WS-STR-PTR
024700     END-STRING.
024800     IF WS-DETAIL-IX < 12
024900         STRING ','
025000             DELIMITED BY SIZE
025100             INTO EXTRACT-OUT-RECORD
025200             WITH POINTER WS-STR-PTR
025300         END-STRING
025400     END-IF.
025500 3100-EMIT-FIELD-EXIT.
025600     EXIT.
025700*
025800 3300-TRIM-LENGTH.
025900     MOVE 60 TO WS-GEN-LEN.
026000     IF WS-GEN-FIELD = SPACES
026100         MOVE 1 TO WS-GEN-LEN
026200     ELSE
026300         PERFORM 3305-BACK-UP-ONE
026400             VARYING WS-GEN-LEN FROM 60 BY -1
026500             UNTIL WS-GEN-LEN = 1
026600                 OR WS-GEN-FIELD(WS-GEN-LEN:1) NOT = SPACE
026700     END-IF.
026800*
026900 3305-BACK-UP-ONE.
027000*    EMPTY ON PURPOSE - ALL THE WORK IS IN THE VARYING/UNTIL
027100*    CLAUSE OF THE PERFORM THAT DRIVES THIS PARAGRAPH.
027200     CONTINUE.
027300*
027400 9000-FINAL.
027500*    CLOSES THE LAST OPEN PART AND THE MASTER, THEN DROPS
027600*    ROW AND PART COUNTS TO THE JOB LOG FOR RECONCILIATION
027700*    AGAINST CNTDEDUP'S OWN MASTER ROW COUNT.
027800     CLOSE EXTRACT-OUT
027900           MASTER-DATASET.
028000     DISPLAY 'CNTXTRCT - ROWS EXTRACTED  ' WS-ROWS-EXTRACTED.
028100     DISPLAY 'CNTXTRCT - PARTS WRITTEN   ' WS-PART-NUM.
